000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     THDMPRPT.
000500 AUTHOR.         R VENKATESAN.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   09 JUL 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  BATCH DRIVER FOR THE THD JOB STREAM'S JVM
001200*               THREAD-DUMP ANALYZER.  READS ONE FREE-FORM
001300*               THREAD-DUMP TEXT FILE, CALLS THDPARSE TO BUILD
001400*               THE HEADER/THREAD-TABLE/STATISTICS, CALLS
001500*               THDDTECT TO RUN THE PATTERN-DETECTOR CATALOGUE
001600*               AND RANK THE FINDINGS, THEN ASSEMBLES AND WRITES
001700*               THE ANALYSIS-SUMMARY REPORT.  THIS MEMBER OWNS
001800*               THE ONLY TWO SELECT/FD CLAUSES IN THE WHOLE THD
001900*               JOB STREAM - THDPARSE AND THDDTECT ARE CALLED
002000*               ROUTINES WITH NO FILES OF THEIR OWN.
002100*
002200*THIS MEMBER STARTED LIFE AS THE OLD GHOINSSTPL SPOOL-FILE-
002300*OVERRIDE SHELL - THE SOURCE WAS DORMANT AFTER THE INSTALLMENT-
002400*SCHEDULE PRINT JOB IT SUPPORTED WAS RETIRED UNTIL E-REQUEST
002500*51120 REPURPOSED THE SHELL (MAIN-LINE PARAGRAPH AND ABEND
002600*SWITCH) AS THE THD JOB STREAM'S BATCH DRIVER BELOW. THE TDA LOG
002700*PICKS UP AT TDA021 BECAUSE THIS SHOP'S TICKET NUMBERING ONLY
002800*STARTED BEING RECORDED IN-LINE FROM THAT REQUEST FORWARD - THE
002900*1990S HISTORY BELOW WAS LOGGED BY HAND IN THE OLD PROGRAM
003000*LIBRARY AND HAS NO TDA NUMBER OF ITS OWN.
003100*
003200*================================================================
003300* HISTORY OF MODIFICATION:
003400*================================================================
003500*        RVD    14/02/1992 -             ADDED THE OVERRIDE-DELETE
003600*                             STEP BACK IN AS A SEPARATE COMMAND
003700*                             SO A RERUN NO LONGER ABENDED ON A
003800*                             DUPLICATE SPOOL FILE
003900*        TMPJP6 03/12/1998 -             Y2K DATE-WINDOW SWEEP ON
004000*                             THE OLD SPOOL-FILE SHELL - WS-DATE-
004100*                             YMD REVIEWED, NO 2-DIGIT YEAR LOGIC
004200*                             FOUND, NONE TO FIX, LOGGED FOR AUDIT
004300*                             SIGN-OFF ONLY
004400* TDA021 TMPRVD 12/03/2018 - E-REQUEST 51120 - INITIAL VERSION
004500*                             OF THE THD JOB STREAM'S BATCH
004600*                             DRIVER - READ, PARSE, DETECT,
004700*                             BUILD REPORT, WRITE
004800* TDA022 CMPESQ 02/05/2018 - E-REQUEST 51602 - REPORT-LINE BUILD
004900*                             MOVED TO USE THE NEW THDSUM REPORT-
005000*                             LINE TABLE INSTEAD OF WRITING EACH
005100*                             LINE AS IT WAS BUILT
005200* TDA024 TMPJZM 19/02/2020 - E-REQUEST 53401 - CONFIDENCE PERCENT
005300*                             FORMATTING REWORKED FOR THE RESCALED
005400*                             9(1)V9(2) CONFIDENCE FIELD
005500* TDA025 TMPJZM 04/05/2020 - E-REQUEST 53622 - REPORT-LINE
005600*                             TABLE OVERFLOW CHECK ADDED - B900
005700*                             NOW STOPS BUILDING LINES RATHER
005800*                             THAN ABENDING ON A BUSY-SERVER DUMP
005900*----------------------------------------------------------------*
006000       EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-AS400.
006600 OBJECT-COMPUTER.  IBM-AS400.
006700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006800                   UPSI-0 IS UPSI-SWITCH-0
006900                     ON  STATUS IS U0-ON
007000                     OFF STATUS IS U0-OFF
007100                   UPSI-1 IS UPSI-SWITCH-1
007200                     ON  STATUS IS U1-ON
007300                     OFF STATUS IS U1-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT THDDUMP ASSIGN TO THDDUMP
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS   IS WK-C-FILE-STATUS.
007900     SELECT THDRPT  ASSIGN TO THDRPT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS   IS WK-C-RPT-FILE-STATUS.
008200*
008300 EJECT
008400***************
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800**************
008900 FD  THDDUMP
009000     LABEL RECORDS ARE OMITTED
009100     RECORD CONTAINS 200 CHARACTERS
009200     DATA RECORD IS WK-C-DUMP-LINE-REC.
009300 01  WK-C-DUMP-LINE-REC             PIC X(200).
009400*
009500 FD  THDRPT
009600     LABEL RECORDS ARE OMITTED
009700     RECORD CONTAINS 100 CHARACTERS
009800     DATA RECORD IS WK-C-RPT-LINE-REC.
009900 01  WK-C-RPT-LINE-REC              PIC X(100).
010000*
010100*************************
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                          PIC X(024)        VALUE
010500     "** PROGRAM THDMPRPT **".
010600*
010700* ------------------ PROGRAM WORKING STORAGE -------------------*
010800     COPY THDCMWS.
010900*
011000 01  WK-C-RPT-STATUS-AREA.
011100     05  WK-C-RPT-FILE-STATUS         PIC X(002).
011200         88  WK-C-RPT-SUCCESSFUL              VALUE "00".
011300     05  WK-C-RPT-STATUS-R REDEFINES
011400         WK-C-RPT-FILE-STATUS.
011500         10  WK-C-RPT-STATUS-1ST      PIC X(001).
011600         10  FILLER                   PIC X(001).
011700*
011800 01  WK-C-EOF-SWITCHES.
011900     05  WK-C-DUMP-EOF-SW             PIC X(001)  VALUE "N".
012000         88  WK-C-DUMP-AT-EOF                 VALUE "Y".
012100         88  WK-C-DUMP-NOT-AT-EOF              VALUE "N".
012150     05  FILLER                       PIC X(001).
012200*
012300* ------------- DRIVER <-> THDPARSE LINKAGE WORK AREA -----------*
012400 01  WK-C-DRIVER-PARSE-RECORD.
012500     COPY PARSEREC.
012600*
012700* ------------- DRIVER <-> THDDTECT LINKAGE WORK AREA -----------*
012800 01  WK-C-DRIVER-DTECT-RECORD.
012900     COPY DTECTREC.
013000*
013100* -------------- ANALYSIS-SUMMARY RECORD ---------------*
013200 01  WK-C-SUMMARY-RECORD.
013300     COPY THDSUM.
013400*
013500 01  WK-C-WORK-FIELDS.
013600     05  WK-N-TP-IDX                 PIC 9(001) COMP.
013700     05  WK-N-RL-IDX                 PIC 9(003) COMP.
013800     05  WK-N-CONF-PCT               PIC 9(003)V9(001).
013900     05  WK-E-CONF-PCT               PIC ZZ9.9.
014000     05  WK-C-CONF-JUNK              PIC X(006).
014100     05  WK-C-CONF-TEXT              PIC X(006).
014200     05  WK-N-EDIT-COUNT             PIC 9(006).
014300     05  WK-E-EDIT-COUNT             PIC ZZZZZ9.
014400     05  WK-C-COUNT-JUNK             PIC X(006).
014500     05  WK-C-COUNT-TEXT             PIC X(006).
014550     05  FILLER                      PIC X(004).
014600*
014700 01  WK-C-LINE-BUILD-AREA.
014800*                        ONE REPORT LINE UNDER CONSTRUCTION -
014900*                        MOVED TO THDSUM-REPORT-LINE BY B900
015000     05  WK-C-LINE-BUILD              PIC X(100).
015100     05  WK-C-LINE-BUILD-R REDEFINES
015200         WK-C-LINE-BUILD.
015300         10  WK-C-LB-PREFIX           PIC X(040).
015400         10  FILLER                   PIC X(060).
015500*
015600 EJECT
015700 PROCEDURE DIVISION.
015800 MAIN-MODULE.
015900     PERFORM A000-START-PROGRAM-ROUTINE
016000        THRU A000-START-PROGRAM-ROUTINE-EX.
016100     PERFORM B000-MAIN-PROCESSING
016200        THRU B000-MAIN-PROCESSING-EX.
016300     PERFORM Z000-END-PROGRAM-ROUTINE
016400        THRU Z000-END-PROGRAM-ROUTINE-EX.
016500     GOBACK.
016600*
016700*----------------------------------------------------------------*
016800 A000-START-PROGRAM-ROUTINE.
016900*----------------------------------------------------------------*
017000*   UPSI-0 IS THE JOB STREAM'S TRACE SWITCH, UPSI-1 THE ABEND
017100*   SWITCH - SAME CONVENTION AS THDPARSE/THDDTECT USE FOR TRACE,
017200*   PLUS THE OLD GHOINSSTPL SHELL'S OWN ABEND-FLAG HABIT.
017300     SET  UPSI-SWITCH-1                     TO OFF.
017400     INITIALIZE WK-C-SUMMARY-RECORD.
017500     SET  WK-C-DUMP-NOT-AT-EOF              TO TRUE.
017600     OPEN INPUT  THDDUMP.
017700     IF NOT WK-C-SUCCESSFUL
017800        DISPLAY "THDMPRPT - OPEN FAILED ON THDDUMP - STATUS "
017900                WK-C-FILE-STATUS
018000        PERFORM Y900-ABNORMAL-TERMINATION
018100           THRU Y900-ABNORMAL-TERMINATION-EX
018200     END-IF.
018300     OPEN OUTPUT THDRPT.
018400     IF NOT WK-C-RPT-SUCCESSFUL
018500        DISPLAY "THDMPRPT - OPEN FAILED ON THDRPT - STATUS "
018600                WK-C-RPT-FILE-STATUS
018700        PERFORM Y900-ABNORMAL-TERMINATION
018800           THRU Y900-ABNORMAL-TERMINATION-EX
018900     END-IF.
019000*----------------------------------------------------------------*
019100 A000-START-PROGRAM-ROUTINE-EX.
019200*----------------------------------------------------------------*
019300 EXIT.
019400*
019500*----------------------------------------------------------------*
019600 B000-MAIN-PROCESSING.
019700*----------------------------------------------------------------*
019800     PERFORM B100-READ-DUMP-FILE
019900        THRU B100-READ-DUMP-FILE-EX.
020000     PERFORM B200-CALL-PARSER-ROUTINE
020100        THRU B200-CALL-PARSER-ROUTINE-EX.
020200     PERFORM B300-CALL-DETECTOR-ROUTINE
020300        THRU B300-CALL-DETECTOR-ROUTINE-EX.
020400     PERFORM B400-STORE-STATISTICS
020500        THRU B400-STORE-STATISTICS-EX.
020600     PERFORM B500-STORE-TOP-PROBLEMS
020700        THRU B500-STORE-TOP-PROBLEMS-EX.
020800     PERFORM B600-BUILD-REPORT-TEXT
020900        THRU B600-BUILD-REPORT-TEXT-EX.
021000     PERFORM B900-WRITE-REPORT-LINES
021100        THRU B900-WRITE-REPORT-LINES-EX.
021200*----------------------------------------------------------------*
021300 B000-MAIN-PROCESSING-EX.
021400*----------------------------------------------------------------*
021500 EXIT.
021600*
021700*----------------------------------------------------------------*
021800 B100-READ-DUMP-FILE.
021900*----------------------------------------------------------------*
022000*   THE WHOLE DUMP IS READ INTO WK-C-PARSE-DUMP-LINE BEFORE
022100*   THDPARSE IS EVER CALLED - THDPARSE HAS NO FILES OF ITS OWN,
022200*   SEE ITS A000 BANNER.
022300     MOVE ZERO TO WK-C-PARSE-LINE-COUNT.
022400     PERFORM B105-READ-ONE-DUMP-LINE
022500        THRU B105-READ-ONE-DUMP-LINE-EX
022600        UNTIL WK-C-DUMP-AT-EOF
022700           OR WK-C-PARSE-LINE-COUNT = 4000.
022800*----------------------------------------------------------------*
022900 B100-READ-DUMP-FILE-EX.
023000*----------------------------------------------------------------*
023100 EXIT.
023200*
023300*----------------------------------------------------------------*
023400 B105-READ-ONE-DUMP-LINE.
023500*----------------------------------------------------------------*
023600     READ THDDUMP
023700        AT END
023800           SET WK-C-DUMP-AT-EOF TO TRUE
023900        NOT AT END
024000           ADD 1 TO WK-C-PARSE-LINE-COUNT
024100           MOVE WK-C-DUMP-LINE-REC
024200              TO WK-C-PARSE-DUMP-LINE (WK-C-PARSE-LINE-COUNT)
024300     END-READ.
024400*----------------------------------------------------------------*
024500 B105-READ-ONE-DUMP-LINE-EX.
024600*----------------------------------------------------------------*
024700 EXIT.
024800*
024900*----------------------------------------------------------------*
025000 B200-CALL-PARSER-ROUTINE.
025100*----------------------------------------------------------------*
025200     CALL "THDPARSE" USING WK-C-DRIVER-PARSE-RECORD.
025300     IF WK-C-PARSE-ERROR-CD NOT = SPACES
025400        DISPLAY "THDMPRPT - THDPARSE RETURNED ERROR-CD "
025500                WK-C-PARSE-ERROR-CD
025600     END-IF.
025700*----------------------------------------------------------------*
025800 B200-CALL-PARSER-ROUTINE-EX.
025900*----------------------------------------------------------------*
026000 EXIT.
026100*
026200*----------------------------------------------------------------*
026300 B300-CALL-DETECTOR-ROUTINE.
026400*----------------------------------------------------------------*
026500*   THE PARSED THREAD TABLE IS THE SAME LAYOUT ON BOTH SIDES OF
026600*   THE CALL (COPY THDREC UNDER AN OCCURS 500 IN BOTH PARSEREC AND
026700*   DTECTREC) SO ONE WHOLE-GROUP MOVE CARRIES ALL 500 ENTRIES -
026800*   NO PER-THREAD LOOP NEEDED.
026900     MOVE WK-C-PARSE-THREAD-COUNT
027000        TO WK-C-DTECT-THREAD-COUNT.
027100     MOVE WK-C-PARSE-THREAD-TABLE
027200        TO WK-C-DTECT-THREAD-TABLE.
027300     CALL "THDDTECT" USING WK-C-DRIVER-DTECT-RECORD.
027400     IF WK-C-DTECT-ERROR-CD NOT = SPACES
027500        DISPLAY "THDMPRPT - THDDTECT RETURNED ERROR-CD "
027600                WK-C-DTECT-ERROR-CD
027700     END-IF.
027800*----------------------------------------------------------------*
027900 B300-CALL-DETECTOR-ROUTINE-EX.
028000*----------------------------------------------------------------*
028100 EXIT.
028200*
028300*----------------------------------------------------------------*
028400 B400-STORE-STATISTICS.
028500*----------------------------------------------------------------*
028600     MOVE WK-C-PARSE-TOTAL-THREADS
028700        TO THDSUM-TOTAL-THREADS.
028800     MOVE WK-C-PARSE-RUNNABLE-THREADS
028900        TO THDSUM-RUNNABLE-THREADS.
029000     MOVE WK-C-PARSE-BLOCKED-THREADS
029100        TO THDSUM-BLOCKED-THREADS.
029200     MOVE WK-C-PARSE-WAITING-THREADS
029300        TO THDSUM-WAITING-THREADS.
029400     MOVE WK-C-PARSE-TIMED-WAITING-THREADS
029500        TO THDSUM-TIMED-WAITING-THREADS.
029600     MOVE WK-C-PARSE-TERMINATED-THREADS
029700        TO THDSUM-TERMINATED-THREADS.
029800*----------------------------------------------------------------*
029900 B400-STORE-STATISTICS-EX.
030000*----------------------------------------------------------------*
030100 EXIT.
030200*
030300*----------------------------------------------------------------*
030400 B500-STORE-TOP-PROBLEMS.
030500*----------------------------------------------------------------*
030600*   THDDTECT HAS ALREADY RANKED AND TRUNCATED TO 3 - THIS STEP
030700*   RE-APPLIES THE SAME "FIRST 3" TRUNCATION ON THE WAY IN, WHICH
030800*   NEVER DROPS ANYTHING BEYOND WHAT THDDTECT ALREADY DROPPED.
030900*   THDSUM-TOP-PROBLEM IS A SELF-CONTAINED INLINE COPY OF THDPRB'S
031000*   FIELDS (PROJECT CONVENTION - SEE THDSUM.cpybk) SO EACH FIELD
031100*   IS MOVED BY NAME RATHER THAN AS ONE GROUP.
031200     MOVE WK-C-DTECT-PROBLEM-COUNT
031300        TO THDSUM-TOP-PROBLEM-COUNT.
031400     IF THDSUM-TOP-PROBLEM-COUNT > 3
031500        MOVE 3 TO THDSUM-TOP-PROBLEM-COUNT
031600     END-IF.
031700     PERFORM B510-STORE-ONE-PROBLEM
031800        THRU B510-STORE-ONE-PROBLEM-EX
031900        VARYING WK-N-TP-IDX FROM 1 BY 1
032000        UNTIL WK-N-TP-IDX > THDSUM-TOP-PROBLEM-COUNT.
032100*----------------------------------------------------------------*
032200 B500-STORE-TOP-PROBLEMS-EX.
032300*----------------------------------------------------------------*
032400 EXIT.
032500*
032600*----------------------------------------------------------------*
032700 B510-STORE-ONE-PROBLEM.
032800*----------------------------------------------------------------*
032900     MOVE THDPRB-NAME (WK-N-TP-IDX)
033000        TO THDSUMP-NAME (WK-N-TP-IDX).
033100     MOVE THDPRB-DESCRIPTION (WK-N-TP-IDX)
033200        TO THDSUMP-DESCRIPTION (WK-N-TP-IDX).
033300     MOVE THDPRB-SEVERITY (WK-N-TP-IDX)
033400        TO THDSUMP-SEVERITY (WK-N-TP-IDX).
033500     MOVE THDPRB-AFFECTED-THREADS (WK-N-TP-IDX)
033600        TO THDSUMP-AFFECTED-THREADS (WK-N-TP-IDX).
033700     MOVE THDPRB-CONFIDENCE (WK-N-TP-IDX)
033800        TO THDSUMP-CONFIDENCE (WK-N-TP-IDX).
033900     MOVE THDPRB-ROOT-CAUSE (WK-N-TP-IDX)
034000        TO THDSUMP-ROOT-CAUSE (WK-N-TP-IDX).
034100     MOVE THDPRB-SOLUTION (WK-N-TP-IDX)
034200        TO THDSUMP-SOLUTION (WK-N-TP-IDX).
034300     MOVE THDPRB-RELATED-THREAD-COUNT (WK-N-TP-IDX)
034400        TO THDSUMP-RELATED-THREAD-COUNT (WK-N-TP-IDX).
034500     MOVE THDPRB-RELATED-THREAD-NAME (WK-N-TP-IDX)
034600        TO THDSUMP-RELATED-THREAD-NAME (WK-N-TP-IDX).
034700*----------------------------------------------------------------*
034800 B510-STORE-ONE-PROBLEM-EX.
034900*----------------------------------------------------------------*
035000 EXIT.
035100*
035200 EJECT
035300*----------------------------------------------------------------*
035400 B600-BUILD-REPORT-TEXT.
035500*----------------------------------------------------------------*
035600     MOVE ZERO TO THDSUM-REPORT-LINE-COUNT.
035700     PERFORM B610-ADD-TITLE-LINE
035800        THRU B610-ADD-TITLE-LINE-EX.
035900     PERFORM B620-ADD-STATISTIC-LINES
036000        THRU B620-ADD-STATISTIC-LINES-EX.
036100     PERFORM B630-ADD-PROBLEM-SECTION
036200        THRU B630-ADD-PROBLEM-SECTION-EX.
036300     PERFORM B640-ADD-RECOMMENDATIONS
036400        THRU B640-ADD-RECOMMENDATIONS-EX.
036500*----------------------------------------------------------------*
036600 B600-BUILD-REPORT-TEXT-EX.
036700*----------------------------------------------------------------*
036800 EXIT.
036900*
037000*----------------------------------------------------------------*
037100 B605-STORE-ONE-LINE.
037200*----------------------------------------------------------------*
037300*   TDA025 - STOP BUILDING RATHER THAN ABEND IF A BUSY-SERVER DUMP
037400*   EVER FILLS ALL 200 REPORT-LINE SLOTS.
037500     IF THDSUM-REPORT-LINE-COUNT < 200
037600        ADD 1 TO THDSUM-REPORT-LINE-COUNT
037700        MOVE WK-C-LINE-BUILD
037800           TO THDSUM-REPORT-LINE (THDSUM-REPORT-LINE-COUNT)
037900     END-IF.
038000*----------------------------------------------------------------*
038100 B605-STORE-ONE-LINE-EX.
038200*----------------------------------------------------------------*
038300 EXIT.
038400*
038500*----------------------------------------------------------------*
038600 B610-ADD-TITLE-LINE.
038700*----------------------------------------------------------------*
038800     MOVE SPACES TO WK-C-LINE-BUILD.
038900     MOVE "=== Thread Dump 분석 결과 ===" TO WK-C-LINE-BUILD.
039000     PERFORM B605-STORE-ONE-LINE
039100        THRU B605-STORE-ONE-LINE-EX.
039200*----------------------------------------------------------------*
039300 B610-ADD-TITLE-LINE-EX.
039400*----------------------------------------------------------------*
039500 EXIT.
039600*
039700*----------------------------------------------------------------*
039800 B620-ADD-STATISTIC-LINES.
039900*----------------------------------------------------------------*
040000     MOVE THDSUM-TOTAL-THREADS      TO WK-N-EDIT-COUNT.
040100     PERFORM C000-EDIT-COUNT-TO-TEXT
040200        THRU C000-EDIT-COUNT-TO-TEXT-EX.
040300     MOVE SPACES TO WK-C-LINE-BUILD.
040400     STRING "TOTAL THREADS: "        DELIMITED BY SIZE
040500            WK-C-COUNT-TEXT          DELIMITED BY SPACE
040600            "개"       DELIMITED BY SIZE
040700       INTO WK-C-LINE-BUILD.
040800     PERFORM B605-STORE-ONE-LINE
040900        THRU B605-STORE-ONE-LINE-EX.
041000*
041100     MOVE THDSUM-RUNNABLE-THREADS    TO WK-N-EDIT-COUNT.
041200     PERFORM C000-EDIT-COUNT-TO-TEXT
041300        THRU C000-EDIT-COUNT-TO-TEXT-EX.
041400     MOVE SPACES TO WK-C-LINE-BUILD.
041500     STRING "RUNNABLE THREADS: "     DELIMITED BY SIZE
041600            WK-C-COUNT-TEXT          DELIMITED BY SPACE
041700            "개"       DELIMITED BY SIZE
041800       INTO WK-C-LINE-BUILD.
041900     PERFORM B605-STORE-ONE-LINE
042000        THRU B605-STORE-ONE-LINE-EX.
042100*
042200     MOVE THDSUM-BLOCKED-THREADS     TO WK-N-EDIT-COUNT.
042300     PERFORM C000-EDIT-COUNT-TO-TEXT
042400        THRU C000-EDIT-COUNT-TO-TEXT-EX.
042500     MOVE SPACES TO WK-C-LINE-BUILD.
042600     STRING "BLOCKED THREADS: "      DELIMITED BY SIZE
042700            WK-C-COUNT-TEXT          DELIMITED BY SPACE
042800            "개"       DELIMITED BY SIZE
042900       INTO WK-C-LINE-BUILD.
043000     PERFORM B605-STORE-ONE-LINE
043100        THRU B605-STORE-ONE-LINE-EX.
043200*
043300     MOVE THDSUM-WAITING-THREADS     TO WK-N-EDIT-COUNT.
043400     PERFORM C000-EDIT-COUNT-TO-TEXT
043500        THRU C000-EDIT-COUNT-TO-TEXT-EX.
043600     MOVE SPACES TO WK-C-LINE-BUILD.
043700     STRING "WAITING THREADS: "      DELIMITED BY SIZE
043800            WK-C-COUNT-TEXT          DELIMITED BY SPACE
043900            "개"       DELIMITED BY SIZE
044000       INTO WK-C-LINE-BUILD.
044100     PERFORM B605-STORE-ONE-LINE
044200        THRU B605-STORE-ONE-LINE-EX.
044300*
044400     MOVE THDSUM-TIMED-WAITING-THREADS
044500                                      TO WK-N-EDIT-COUNT.
044600     PERFORM C000-EDIT-COUNT-TO-TEXT
044700        THRU C000-EDIT-COUNT-TO-TEXT-EX.
044800     MOVE SPACES TO WK-C-LINE-BUILD.
044900     STRING "TIMED_WAITING THREADS: " DELIMITED BY SIZE
045000            WK-C-COUNT-TEXT           DELIMITED BY SPACE
045100            "개"        DELIMITED BY SIZE
045200       INTO WK-C-LINE-BUILD.
045300     PERFORM B605-STORE-ONE-LINE
045400        THRU B605-STORE-ONE-LINE-EX.
045500*
045600     MOVE THDSUM-TERMINATED-THREADS  TO WK-N-EDIT-COUNT.
045700     PERFORM C000-EDIT-COUNT-TO-TEXT
045800        THRU C000-EDIT-COUNT-TO-TEXT-EX.
045900     MOVE SPACES TO WK-C-LINE-BUILD.
046000     STRING "TERMINATED THREADS: "   DELIMITED BY SIZE
046100            WK-C-COUNT-TEXT          DELIMITED BY SPACE
046200            "개"       DELIMITED BY SIZE
046300       INTO WK-C-LINE-BUILD.
046400     PERFORM B605-STORE-ONE-LINE
046500        THRU B605-STORE-ONE-LINE-EX.
046600*----------------------------------------------------------------*
046700 B620-ADD-STATISTIC-LINES-EX.
046800*----------------------------------------------------------------*
046900 EXIT.
047000*
047100 EJECT
047200*----------------------------------------------------------------*
047300 B630-ADD-PROBLEM-SECTION.
047400*----------------------------------------------------------------*
047500     IF THDSUM-TOP-PROBLEM-COUNT > 0
047600        MOVE SPACES TO WK-C-LINE-BUILD
047700        MOVE "=== 주요 문제점 TOP 3 ===" TO WK-C-LINE-BUILD
047800        PERFORM B605-STORE-ONE-LINE
047900           THRU B605-STORE-ONE-LINE-EX
048000        PERFORM B635-ADD-ONE-PROBLEM-BLOCK
048100           THRU B635-ADD-ONE-PROBLEM-BLOCK-EX
048200           VARYING WK-N-TP-IDX FROM 1 BY 1
048300           UNTIL WK-N-TP-IDX > THDSUM-TOP-PROBLEM-COUNT
048400     ELSE
048500        MOVE SPACES TO WK-C-LINE-BUILD
048600        MOVE "NO SIGNIFICANT PROBLEMS FOUND" TO WK-C-LINE-BUILD
048700        PERFORM B605-STORE-ONE-LINE
048800           THRU B605-STORE-ONE-LINE-EX
048900     END-IF.
049000*----------------------------------------------------------------*
049100 B630-ADD-PROBLEM-SECTION-EX.
049200*----------------------------------------------------------------*
049300 EXIT.
049400*
049500*----------------------------------------------------------------*
049600 B635-ADD-ONE-PROBLEM-BLOCK.
049700*----------------------------------------------------------------*
049800*   FIVE LINES PER BLOCK - NUMBERED NAME+SEVERITY HEADER, THEN
049900*   DESCRIPTION / AFFECTED-THREADS / CONFIDENCE% / SOLUTION, EACH
050000*   INDENTED THREE SPACES.
050100     MOVE SPACES TO WK-C-LINE-BUILD.
050200     STRING WK-N-TP-IDX               DELIMITED BY SIZE
050300            ". "                      DELIMITED BY SIZE
050400            THDSUMP-NAME (WK-N-TP-IDX)
050500                                       DELIMITED BY SPACE
050600            " ("                      DELIMITED BY SIZE
050700            THDSUMP-SEVERITY (WK-N-TP-IDX)
050800                                       DELIMITED BY SPACE
050900            ")"                       DELIMITED BY SIZE
051000       INTO WK-C-LINE-BUILD.
051100     PERFORM B605-STORE-ONE-LINE
051200        THRU B605-STORE-ONE-LINE-EX.
051300*
051400     MOVE SPACES TO WK-C-LINE-BUILD.
051500     STRING "   "                     DELIMITED BY SIZE
051600            THDSUMP-DESCRIPTION (WK-N-TP-IDX)
051700                                       DELIMITED BY SPACE
051800       INTO WK-C-LINE-BUILD.
051900     PERFORM B605-STORE-ONE-LINE
052000        THRU B605-STORE-ONE-LINE-EX.
052100*
052200     MOVE THDSUMP-AFFECTED-THREADS (WK-N-TP-IDX)
052300        TO WK-N-EDIT-COUNT.
052400     PERFORM C000-EDIT-COUNT-TO-TEXT
052500        THRU C000-EDIT-COUNT-TO-TEXT-EX.
052600     MOVE SPACES TO WK-C-LINE-BUILD.
052700     STRING "   AFFECTED THREADS: "   DELIMITED BY SIZE
052800            WK-C-COUNT-TEXT           DELIMITED BY SPACE
052900       INTO WK-C-LINE-BUILD.
053000     PERFORM B605-STORE-ONE-LINE
053100        THRU B605-STORE-ONE-LINE-EX.
053200*
053300     MOVE THDSUMP-CONFIDENCE (WK-N-TP-IDX)
053400        TO WK-N-CONF-PCT.
053500     PERFORM C100-EDIT-CONFIDENCE-TO-TEXT
053600        THRU C100-EDIT-CONFIDENCE-TO-TEXT-EX.
053700     MOVE SPACES TO WK-C-LINE-BUILD.
053800     STRING "   CONFIDENCE: "         DELIMITED BY SIZE
053900            WK-C-CONF-TEXT            DELIMITED BY SPACE
054000            "%"                       DELIMITED BY SIZE
054100       INTO WK-C-LINE-BUILD.
054200     PERFORM B605-STORE-ONE-LINE
054300        THRU B605-STORE-ONE-LINE-EX.
054400*
054500     MOVE SPACES TO WK-C-LINE-BUILD.
054600     STRING "   SOLUTION: "           DELIMITED BY SIZE
054700            THDSUMP-SOLUTION (WK-N-TP-IDX)
054800                                       DELIMITED BY SPACE
054900       INTO WK-C-LINE-BUILD.
055000     PERFORM B605-STORE-ONE-LINE
055100        THRU B605-STORE-ONE-LINE-EX.
055200*----------------------------------------------------------------*
055300 B635-ADD-ONE-PROBLEM-BLOCK-EX.
055400*----------------------------------------------------------------*
055500 EXIT.
055600*
055700 EJECT
055800*----------------------------------------------------------------*
055900 B640-ADD-RECOMMENDATIONS.
056000*----------------------------------------------------------------*
056100*   THREE INDEPENDENT YES/NO CHECKS, FIXED ORDER - BLOCKED THEN
056200*   WAITING THEN TOTAL - REGARDLESS OF WHAT MADE THE TOP-3.
056300     MOVE SPACES TO WK-C-LINE-BUILD.
056400     MOVE "=== 권장사항 ===" TO WK-C-LINE-BUILD.
056500     PERFORM B605-STORE-ONE-LINE
056600        THRU B605-STORE-ONE-LINE-EX.
056700     IF THDSUM-BLOCKED-THREADS > 5
056800        MOVE SPACES TO WK-C-LINE-BUILD
056900        MOVE "- MANY BLOCKED THREADS; CHECK FOR LOCK
057000-    "CONTENTION." TO WK-C-LINE-BUILD
057100        PERFORM B605-STORE-ONE-LINE
057200           THRU B605-STORE-ONE-LINE-EX
057300     END-IF.
057400     IF THDSUM-WAITING-THREADS > 10
057500        MOVE SPACES TO WK-C-LINE-BUILD
057600        MOVE "- MANY WAITING THREADS; CHECK WAIT TIMES."
057700           TO WK-C-LINE-BUILD
057800        PERFORM B605-STORE-ONE-LINE
057900           THRU B605-STORE-ONE-LINE-EX
058000     END-IF.
058100     IF THDSUM-TOTAL-THREADS > 100
058200        MOVE SPACES TO WK-C-LINE-BUILD
058300        MOVE "- THREAD COUNT IS HIGH; REVIEW THREAD POOL
058400-    "SIZING." TO WK-C-LINE-BUILD
058500        PERFORM B605-STORE-ONE-LINE
058600           THRU B605-STORE-ONE-LINE-EX
058700     END-IF.
058800*----------------------------------------------------------------*
058900 B640-ADD-RECOMMENDATIONS-EX.
059000*----------------------------------------------------------------*
059100 EXIT.
059200*
059300 EJECT
059400*----------------------------------------------------------------*
059500 C000-EDIT-COUNT-TO-TEXT.
059600*----------------------------------------------------------------*
059700*   NO INTRINSIC FUNCTIONS USED - SAME UNSTRING-DELIMITED-BY-ALL-
059800*   SPACE IDIOM AS THDPARSE AND THDDTECT.  COUNTS HERE ARE ALWAYS
059900*   WELL UNDER 500, SO THE ALL-SIX-DIGITS-FILLED CORNER CASE NEVER
060000*   ARISES.
060100     MOVE WK-N-EDIT-COUNT TO WK-E-EDIT-COUNT.
060200     MOVE SPACES TO WK-C-COUNT-TEXT.
060300     UNSTRING WK-E-EDIT-COUNT DELIMITED BY ALL SPACE
060400        INTO WK-C-COUNT-JUNK WK-C-COUNT-TEXT.
060500*----------------------------------------------------------------*
060600 C000-EDIT-COUNT-TO-TEXT-EX.
060700*----------------------------------------------------------------*
060800 EXIT.
060900*
061000*----------------------------------------------------------------*
061100 C100-EDIT-CONFIDENCE-TO-TEXT.
061200*----------------------------------------------------------------*
061300*   TDA024 - CONFIDENCE CAN LEGITIMATELY EDIT TO 100.0, WHICH
061400*   FILLS ALL THREE INTEGER DIGIT POSITIONS AND LEAVES NO LEADING
061500*   SPACE FOR THE USUAL UNSTRING-STRIP TRICK TO GRAB - TESTED FOR
061600*   BELOW RATHER THAN LEFT TO FAIL SILENTLY.
061700     COMPUTE WK-N-CONF-PCT =
061800        THDSUMP-CONFIDENCE (WK-N-TP-IDX) * 100.
061900     MOVE WK-N-CONF-PCT TO WK-E-CONF-PCT.
062000     MOVE SPACES TO WK-C-CONF-TEXT.
062100     IF WK-E-CONF-PCT (1:1) = SPACE
062200        UNSTRING WK-E-CONF-PCT DELIMITED BY ALL SPACE
062300           INTO WK-C-CONF-JUNK WK-C-CONF-TEXT
062400     ELSE
062500        MOVE WK-E-CONF-PCT TO WK-C-CONF-TEXT
062600     END-IF.
062700*----------------------------------------------------------------*
062800 C100-EDIT-CONFIDENCE-TO-TEXT-EX.
062900*----------------------------------------------------------------*
063000 EXIT.
063100*
063200 EJECT
063300*----------------------------------------------------------------*
063400 B900-WRITE-REPORT-LINES.
063500*----------------------------------------------------------------*
063600     PERFORM B905-WRITE-ONE-LINE
063700        THRU B905-WRITE-ONE-LINE-EX
063800        VARYING WK-N-RL-IDX FROM 1 BY 1
063900        UNTIL WK-N-RL-IDX > THDSUM-REPORT-LINE-COUNT.
064000*----------------------------------------------------------------*
064100 B900-WRITE-REPORT-LINES-EX.
064200*----------------------------------------------------------------*
064300 EXIT.
064400*
064500*----------------------------------------------------------------*
064600 B905-WRITE-ONE-LINE.
064700*----------------------------------------------------------------*
064800     MOVE SPACES TO WK-C-RPT-LINE-REC.
064900     MOVE THDSUM-REPORT-LINE (WK-N-RL-IDX)
065000        TO WK-C-RPT-LINE-REC.
065100     WRITE WK-C-RPT-LINE-REC.
065200     IF NOT WK-C-RPT-SUCCESSFUL
065300        DISPLAY "THDMPRPT - WRITE FAILED ON THDRPT - STATUS "
065400                WK-C-RPT-FILE-STATUS
065500     END-IF.
065600*----------------------------------------------------------------*
065700 B905-WRITE-ONE-LINE-EX.
065800*----------------------------------------------------------------*
065900 EXIT.
066000*
066100 EJECT
066200*----------------------------------------------------------------*
066300 Y900-ABNORMAL-TERMINATION.
066400*----------------------------------------------------------------*
066500     SET UPSI-SWITCH-1 TO ON.
066600     GOBACK.
066700*----------------------------------------------------------------*
066800 Y900-ABNORMAL-TERMINATION-EX.
066900*----------------------------------------------------------------*
067000 EXIT.
067100*
067200*----------------------------------------------------------------*
067300 Z000-END-PROGRAM-ROUTINE.
067400*----------------------------------------------------------------*
067500     IF WK-C-DUMP-NOT-AT-EOF
067600     OR WK-C-SUCCESSFUL
067700        CLOSE THDDUMP
067800     END-IF.
067900     IF WK-C-RPT-SUCCESSFUL
068000        CLOSE THDRPT
068100     END-IF.
068200*----------------------------------------------------------------*
068300 Z000-END-PROGRAM-ROUTINE-EX.
068400*----------------------------------------------------------------*
068500 EXIT.
