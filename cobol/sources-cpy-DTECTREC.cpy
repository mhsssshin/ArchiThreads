000100***************************************************************
000200* DTECTREC.cpybk
000300***************************************************************
000400* COPYBOOK    : DTECTREC
000500* DESCRIPTION : LINKAGE RECORD FOR "CALL 'THDDTECT'" - CARRIES
000600*               THE PARSED THREAD TABLE IN, AND THE RANKED
000700*               TOP-3 PROBLEM FINDINGS BACK OUT.  NO EXTERNAL
000800*               COPYBOOK OF THIS NAME EXISTED BEFORE THIS
000900*               PROJECT - MODELLED ON THE SHOP'S USUAL VTF2/
001000*               VBAC/CUYP LINKAGE-COPYBOOK SHAPE.
001100***************************************************************
001200* AMENDMENT HISTORY:
001300***************************************************************
001400* TDA007 TMPRVD 19/03/2018 - E-REQUEST 51120
001500*        - INITIAL VERSION
001600* TDA016 TMPJZM 19/02/2020 - E-REQUEST 53401
001700*        - ADDED DTECT-ACTIVE-COUNT SO THDMPRPT CAN DISPLAY
001800*          HOW MANY OF THE 33-ROW CATALOGUE ARE LIVE, WITHOUT
001900*          HAVING TO KNOW THE TABLE LAYOUT ITSELF
001950* TDA027 TMPJZM 18/05/2020 - E-REQUEST 53622
001960*        - TRAILING FILLER ADDED BELOW THE ERROR-CD SO THE
001970*          RECORD HAS ROOM TO GROW WITHOUT RESHUFFLING THE
001980*          CALL LINKAGE AGAIN
002000***************************************************************
002100
002200 01  WK-C-DTECT-RECORD.
002300     05  WK-C-DTECT-INPUT.
002400         10  WK-C-DTECT-THREAD-COUNT  PIC 9(004) COMP.
002500         10  WK-C-DTECT-THREAD-TABLE
002600             OCCURS 500 TIMES
002700             INDEXED BY WK-C-DTECT-TH-IDX.
002800             COPY THDREC.
002900*                        SAME PARSED THREAD TABLE THDPARSE
003000*                        HANDED BACK TO THDMPRPT
003100     05  WK-C-DTECT-OUTPUT.
003200         10  WK-C-DTECT-PROBLEM-COUNT PIC 9(001) COMP.
003300*                        0-3, AFTER RANKING AND TRUNCATION
003400         10  WK-C-DTECT-PROBLEM-TABLE
003500             OCCURS 3 TIMES
003600             INDEXED BY WK-C-DTECT-PR-IDX.
003700             COPY THDPRB.
003800         10  WK-C-DTECT-ACTIVE-COUNT  PIC 9(002) COMP.            TDA016  
003900*                        NUMBER OF CATALOGUE ROWS WITH
004000*                        WK-C-DETECTOR-ACTIVE-SW = "Y" - SEE
004100*                        THDDTECT WORKING-STORAGE
004200         10  WK-C-DTECT-ERROR-CD      PIC X(007).
004250         10  FILLER                   PIC X(010).
