000100***************************************************************
000200* THDHDR.cpybk
000300***************************************************************
000400* COPYBOOK   : THDHDR
000500* DESCRIPTION: THREAD DUMP HEADER FIELDS - ONE OCCURRENCE PER
000600*              ANALYSIS RUN (NOT A REPEATING GROUP).  VALUES ARE
000700*              LIFTED FROM THE FIRST MATCHING LINE OF THE RAW
000800*              DUMP TEXT - SEE THDPARSE PARAGRAPH B100.
000900***************************************************************
001000* AMENDMENT HISTORY:
001100***************************************************************
001200* TDA001 TMPRVD 12/03/2018 - E-REQUEST 51120
001300*        - INITIAL VERSION - CARVED OUT OF THE OLD SWIFT
001400*          HEADER COPYBOOK TFSSPTL FOR THE NEW THD JOB
001500*          STREAM BATCH SLICE
001600* TDA014 TMPJP6 04/11/2019 - E-REQUEST 52960
001700*        - WIDEN JVM-ARGS FROM 120 TO 200 TO STOP TRUNCATION
001800*          ON LONG -D OPTIONS
001900***************************************************************
002000
002100 01  THDHDR-RECORD.
002200     05  THDHDR-DUMP-TIMESTAMP        PIC X(019).
002300*                        FIRST yyyy-MM-dd HH:mm:ss MATCH
002400*                        IN THE DUMP - BLANK IF NOT FOUND
002500     05  THDHDR-DUMP-TIMESTAMP-R REDEFINES
002600         THDHDR-DUMP-TIMESTAMP.
002700         10  THDHDR-DUMP-DATE         PIC X(010).
002800         10  FILLER                   PIC X(001).
002900         10  THDHDR-DUMP-TIME         PIC X(008).
003000     05  THDHDR-JVM-VERSION           PIC X(060).
003100*                        TEXT BETWEEN PARENS AFTER THE
003200*                        HOTSPOT SERVER VM BANNER LINE
003300     05  THDHDR-JVM-ARGS              PIC X(200).                 TDA014  
003400*                        TEXT FOLLOWING "COMMAND LINE
003500*                        ARGUMENTS:" ON ITS OWN LINE
003600     05  FILLER                       PIC X(021).
