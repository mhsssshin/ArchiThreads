000100***************************************************************
000200* THDSUM.cpybk
000300***************************************************************
000400* COPYBOOK    : THDSUM
000500* DESCRIPTION : ONE ANALYSIS SUMMARY PER BATCH RUN - THE
000600*               AGGREGATE THREAD-STATE COUNTS, THE TOP 3
000700*               RANKED PROBLEM FINDINGS, AND THE ASSEMBLED
000800*               REPORT-LINE TABLE THDMPRPT WRITES TO THDRPT.
000900*               REPLACES THE OLD SWIFTMER MERCURIA MESSAGE
001000*               BUFFER COPYBOOK ON THIS PROJECT - THE BIG
001100*               X(10000) BODY FIELD BECAME THE REPORT-LINE
001200*               TABLE BELOW.
001300***************************************************************
001400* AMENDMENT HISTORY:
001500***************************************************************
001600* TDA004 TMPRVD 12/03/2018 - E-REQUEST 51120
001700*        - INITIAL VERSION
001800* TDA006 TMPJP6 02/05/2018 - E-REQUEST 51602
001900*        - ADDED THE REPORT-LINE TABLE SO THDMPRPT CAN BUILD
002000*          THE WHOLE ANALYSIS REPORT BEFORE ANY WRITE - MATCHES
002100*          THE MERCURIA MESSAGE-BUFFER PATTERN THIS SHOP ALREADY
002200*          USES ON THE SWIFT INTERFACE
002300* TDA020 CMPESQ 11/05/2020 - E-REQUEST 53622
002400*        - REPORT-LINE TABLE WIDENED 120 -> 200 LINES - THE
002500*          TOP-3 BLOCKS PLUS RECOMMENDATIONS WERE OVERFLOWING
002600*          ON A BUSY-SERVER DUMP
002700***************************************************************
002800
002900 01  THDSUM-RECORD.
003000     05  THDSUM-TOTAL-THREADS         PIC 9(006).
003100*                        COUNT OF ALL PARSED THREAD RECORDS
003200     05  THDSUM-RUNNABLE-THREADS      PIC 9(006).
003300     05  THDSUM-BLOCKED-THREADS       PIC 9(006).
003400     05  THDSUM-WAITING-THREADS       PIC 9(006).
003500     05  THDSUM-TIMED-WAITING-THREADS PIC 9(006).
003600     05  THDSUM-TERMINATED-THREADS    PIC 9(006).
003700     05  THDSUM-STATE-COUNTS-R REDEFINES
003800         THDSUM-RUNNABLE-THREADS.
003900*                        WHOLE-BLOCK VIEW OF THE FIVE NAMED
004000*                        STATE COUNTERS, USED BY Y700-DUMP-
004100*                        STATISTICS WHEN TRACE IS ON
004200         10  THDSUM-STATE-COUNT-TBL   PIC 9(006)
004300             OCCURS 5 TIMES.
004400     05  THDSUM-TOP-PROBLEM-COUNT     PIC 9(001) COMP.
004500*                        0-3, NUMBER OF TOP-PROBLEM ENTRIES
004600*                        BELOW THAT ARE ACTUALLY POPULATED
004700     05  THDSUM-TOP-PROBLEM OCCURS 3 TIMES
004800         INDEXED BY THDSUM-TP-IDX.
004900*                        SEE THDPRB.cpybk FOR FIELD MEANINGS -
005000*                        LAID OUT HERE INLINE (SHOP CONVENTION
005100*                        ON THIS PROJECT IS TO KEEP LINKAGE/
005200*                        SUMMARY COPYBOOKS SELF-CONTAINED)
005300         10  THDSUMP-NAME             PIC X(040).
005400         10  THDSUMP-DESCRIPTION      PIC X(200).
005500         10  THDSUMP-SEVERITY         PIC X(008).
005600         10  THDSUMP-AFFECTED-THREADS PIC 9(005).
005700         10  THDSUMP-CONFIDENCE       PIC 9(001)V9(002).
005800         10  THDSUMP-ROOT-CAUSE       PIC X(200).
005900         10  THDSUMP-SOLUTION         PIC X(200).
006000         10  THDSUMP-RELATED-THREAD-COUNT
006100                                       PIC 9(003) COMP.
006200         10  THDSUMP-RELATED-THREAD-NAME
006300                                       PIC X(080)
006400             OCCURS 50 TIMES.
006500     05  THDSUM-REPORT-LINE-COUNT     PIC 9(003) COMP.
006600*                        NUMBER OF LINES BUILT IN THE TABLE
006700*                        BELOW - SET BY THDMPRPT PARAGRAPH B000
006800     05  THDSUM-REPORT-LINE           PIC X(100)                  TDA020  
006900         OCCURS 200 TIMES
007000         INDEXED BY THDSUM-RL-IDX.
007100*                        ONE ASSEMBLED REPORT LINE - WRITTEN TO
007200*                        THDRPT IN TABLE ORDER BY B900
007300     05  FILLER                       PIC X(020).
