000100***************************************************************
000200* THDPRB.cpybk
000300***************************************************************
000400* COPYBOOK    : THDPRB
000500* DESCRIPTION : ONE FINDING PRODUCED BY THE PATTERN ANALYZER
000600*               (THDDTECT).  0 TO 3 OF THESE SURVIVE THE FINAL
000700*               RANKING PASS AND ARE CARRIED FORWARD ON THE
000800*               ANALYSIS-SUMMARY RECORD AS TOP-PROBLEM (1:3).
000900***************************************************************
001000* AMENDMENT HISTORY:
001100***************************************************************
001200* TDA002 TMPRVD 12/03/2018 - E-REQUEST 51120
001300*        - INITIAL VERSION
001400* TDA009 CMPESQ 02/07/2018 - E-REQUEST 51884
001500*        - RELATED-THREAD-NAME TABLE WIDENED FROM 20 TO 50
001600*          ENTRIES - THE DEADLOCK AND POOL-EXHAUSTED DETECTORS
001700*          CAN NAME MORE THREADS THAN THAT ON A BUSY SERVER
001800* TDA017 TMPJZM 19/02/2020 - E-REQUEST 53401
001900*        - CONFIDENCE FIELD CHANGED FROM 9(3) TO 9(1)V9(2) TO
002000*          MATCH THE 0.00-1.00 SCALE USED BY THE DETECTOR TABLE
002100***************************************************************
002200
002300 01  THDPRB-RECORD.
002400     05  THDPRB-NAME                  PIC X(040).
002500*                        DETECTOR IDENTIFIER, E.G.
002600*                        DEADLOCK_SUSPECTED, DATABASE_TIMEOUT
002700     05  THDPRB-DESCRIPTION           PIC X(200).
002800*                        HUMAN READABLE FINDING TEXT WITH
002900*                        EMBEDDED COUNTS
003000     05  THDPRB-SEVERITY              PIC X(008).
003100*                        CRITICAL / HIGH / MEDIUM / LOW
003200     05  THDPRB-SEVERITY-R REDEFINES
003300         THDPRB-SEVERITY.
003400         10  THDPRB-SEVERITY-1ST      PIC X(001).
003500         10  FILLER                   PIC X(007).
003600     05  THDPRB-AFFECTED-THREADS      PIC 9(005).
003700*                        COUNT OF THREADS THIS FINDING COVERS
003800     05  THDPRB-CONFIDENCE            PIC 9(001)V9(002).          TDA017  
003900*                        FIXED CONFIDENCE SCORE PER DETECTOR
004000*                        0.00 - 1.00
004100     05  THDPRB-ROOT-CAUSE            PIC X(200).
004200*                        FIXED ROOT-CAUSE TEXT PER DETECTOR
004300     05  THDPRB-SOLUTION              PIC X(200).
004400*                        FIXED RECOMMENDED-FIX TEXT PER DETECTOR
004500     05  THDPRB-RELATED-THREAD-COUNT  PIC 9(003) COMP.
004600*                        COUNT OF THREAD NAMES ATTACHED BELOW
004700     05  THDPRB-RELATED-THREAD-NAME   PIC X(080)                  TDA009  
004800         OCCURS 50 TIMES
004900         INDEXED BY THDPRB-RTN-IDX.
005000*                        THREAD NAME(S) ATTACHED TO THE FINDING
005100     05  THDPRB-SEVERITY-RANK         PIC 9(001) COMP.
005200*                        WORK FIELD - CRITICAL=5 HIGH=4 MEDIUM=3
005300*                        LOW=2 UNRECOGNIZED=1 - SET BY THDDTECT
005400*                        PARAGRAPH C000 FOR THE FINAL SORT ONLY
005500*                        - A COBOL-SIDE SORT KEY, NOT CARRIED
005550*                        OUT ON THE ANALYSIS-SUMMARY REPORT
005600     05  FILLER                       PIC X(010).
