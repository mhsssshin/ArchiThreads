000100***************************************************************
000200* THDREC.cpybk
000300***************************************************************
000400* COPYBOOK    : THDREC
000500* DESCRIPTION : ONE PARSED THREAD BLOCK OFF THE RAW DUMP.
000600*               BUILT BY THDPARSE PARAGRAPH B200 (ONE ENTRY
000700*               PER "CLOSED" THREAD), CONSUMED BY THDDTECT'S
000800*               DETECTOR PARAGRAPHS AND BY THDMPRPT'S
000900*               STATISTICS PARAGRAPH.
001000***************************************************************
001100* AMENDMENT HISTORY:
001200***************************************************************
001300* TDA003 TMPRVD 12/03/2018 - E-REQUEST 51120
001400*        - INITIAL VERSION - REPLACES THE OLD TFSSTPL SWIFT
001500*          MESSAGE COPYBOOK ON THIS PROJECT
001600* TDA011 CMPESQ 30/08/2018 - E-REQUEST 52011
001700*        - ADDED NATIVE-ID / JAVA-THREAD-ID - NEWER JVMS PUT
001800*          THESE ON THE HEADER LINE INSTEAD OF NID=
001900* TDA019 TMPJZM 04/05/2020 - E-REQUEST 53622
002000*        - LOCKED-MONITOR-TEXT TABLE WIDENED 10 -> 20 - A
002100*          THREAD HOLDING MORE THAN 10 MONITORS WAS SILENTLY
002200*          LOSING ROWS ON THE OVERNIGHT DIAGNOSTIC RUN
002300***************************************************************
002400
002500 01  THDTHR-ENTRY.
002600     05  THDTHR-NAME                  PIC X(080).
002700*                        QUOTED NAME ON THE THREAD HEADER LINE
002800     05  THDTHR-NUM-ID                PIC X(010).
002900*                        DIGITS AFTER "#" ON THE HEADER LINE -
003000*                        NUMERIC THREAD ORDINAL, KEPT AS TEXT
003100     05  THDTHR-PRIORITY              PIC X(005).
003200*                        VALUE OF "PRIO="
003300     05  THDTHR-DAEMON-FLAG           PIC X(005).
003400*                        "TRUE" IF ANY LINE IN THE THREAD'S
003500*                        BLOCK CONTAINS THE WORD DAEMON
003600     05  THDTHR-OS-PRIORITY           PIC X(005).
003700*                        VALUE OF "OS_PRIO="
003800     05  THDTHR-TID                   PIC X(020).
003900*                        VALUE OF "TID=" (HEX)
004000     05  THDTHR-NID                   PIC X(020).
004100*                        VALUE OF "NID=" (HEX)
004200     05  THDTHR-IDS-R REDEFINES
004300         THDTHR-TID.
004400*                        ALTERNATE HEX-PAIR VIEW USED BY
004500*                        Y700-FORMAT-DEBUG-LINE WHEN A DUMP
004600*                        IS PLAYED BACK WITH TRACE ON
004700         10  THDTHR-TID-0X            PIC X(002).
004800         10  THDTHR-TID-DIGITS        PIC X(018).
004900     05  THDTHR-NATIVE-ID             PIC X(020).
005000*                        VALUE OF "NATIVEID=" (HEX), WHEN
005100*                        PRESENT
005200     05  THDTHR-JAVA-THREAD-ID        PIC X(010).
005300*                        VALUE OF "JAVATHREADID=", WHEN
005400*                        PRESENT
005500     05  THDTHR-STATE-BRACKET         PIC X(030).
005600*                        BRACKETED TOKEN AT END OF HEADER
005700*                        LINE, E.G. [RUNNABLE]
005800     05  THDTHR-JLT-STATE             PIC X(020).
005900*                        CANONICAL STATE NAME FROM THE
006000*                        "JAVA.LANG.THREAD.STATE:" LINE -
006100*                        NO NORMALIZATION OR VALIDATION
006200     05  THDTHR-JLT-STATE-R REDEFINES
006300         THDTHR-JLT-STATE.
006400         10  THDTHR-JLT-STATE-1ST     PIC X(001).
006500         10  FILLER                   PIC X(019).
006600     05  THDTHR-IS-BLOCKED            PIC X(001).
006700*                        Y/N - SET Y WHEN JLT-STATE = BLOCKED
006800         88  THDTHR-BLOCKED-YES               VALUE "Y".
006900         88  THDTHR-BLOCKED-NO                VALUE "N".
007000     05  THDTHR-IS-WAITING            PIC X(001).
007100*                        Y/N - SET Y WHEN JLT-STATE = WAITING
007200*                        OR TIMED_WAITING, OR A WAITING-ON /
007300*                        PARKING-TO-WAIT-FOR LINE WAS SEEN
007400         88  THDTHR-WAITING-YES               VALUE "Y".
007500         88  THDTHR-WAITING-NO                VALUE "N".
007600     05  THDTHR-LOCK-INFO             PIC X(120).
007700*                        OBJECT-IDENTITY TOKEN CAPTURED FROM
007800*                        A "- WAITING ON <...>" OR "- PARKING
007900*                        TO WAIT FOR <...>" LINE
008000     05  THDTHR-WAITING-ON            PIC X(120).
008100*                        SAME VALUE AS LOCK-INFO (DUPLICATED
008200*                        FIELD IN THE SOURCE MODEL)
008300     05  THDTHR-LOCKED-MONITOR-COUNT  PIC 9(003) COMP.
008400*                        COUNT OF "- LOCKED <...>" LINES
008500*                        CAPTURED FOR THIS THREAD
008600     05  THDTHR-LOCKED-MONITOR-TEXT   PIC X(120)                  TDA019  
008700         OCCURS 20 TIMES
008800         INDEXED BY THDTHR-LMT-IDX.
008900*                        OBJECT-IDENTITY TOKEN FROM EACH
009000*                        "- LOCKED <...>" LINE
009100     05  THDTHR-STACK-LINE-COUNT      PIC 9(004) COMP.
009200*                        COUNT OF LINES IN THE THREAD'S BLOCK
009300*                        STARTING WITH TAB-AT OR TAB-DASH
009400     05  THDTHR-STACK-TEXT            PIC X(32000).
009500*                        ALL CAPTURED STACK-FRAME LINES FOR
009600*                        THE THREAD, NEWLINE-JOINED - USED AS
009700*                        THE DETECTOR SEARCH TEXT
009800     05  FILLER                       PIC X(030).
