000100***************************************************************
000200* PARSEREC.cpybk
000300***************************************************************
000400* COPYBOOK    : PARSEREC
000500* DESCRIPTION : LINKAGE RECORD FOR "CALL 'THDPARSE'" - CARRIES
000600*               THE RAW DUMP-LINE TABLE IN, AND THE PARSED
000700*               HEADER / THREAD TABLE / STATISTICS BACK OUT.
000800*               COPIED VERBATIM INTO THDMPRPT'S WORKING-STORAGE
000900*               (AS THE CALLER) AND THDPARSE'S LINKAGE SECTION
001000*               (AS THE CALLEE) - SAME SHAPE ON BOTH SIDES, THE
001100*               SHOP'S USUAL WAY OF WIRING A CALLED ROUTINE.
001200***************************************************************
001300* AMENDMENT HISTORY:
001400***************************************************************
001500* TDA005 TMPRVD 12/03/2018 - E-REQUEST 51120
001600*        - INITIAL VERSION
001700* TDA015 TMPJP6 04/11/2019 - E-REQUEST 52960
001800*        - DUMP-LINE TABLE WIDENED 2000 -> 4000 LINES AND
001900*          THREAD TABLE WIDENED 300 -> 500 ENTRIES FOR THE
002000*          BIGGER APP-SERVER DUMPS COMING OUT OF THE NEW
002100*          CLUSTER
002150* TDA026 TMPJZM 18/05/2020 - E-REQUEST 53622
002160*        - TRAILING FILLER ADDED BELOW THE ERROR-CD SO THE
002170*          RECORD HAS ROOM TO GROW WITHOUT RESHUFFLING THE
002180*          CALL LINKAGE AGAIN
002200***************************************************************
002300
002400 01  WK-C-PARSE-RECORD.
002500     05  WK-C-PARSE-INPUT.
002600         10  WK-C-PARSE-LINE-COUNT    PIC 9(004) COMP.
002700*                        NUMBER OF LINES ACTUALLY LOADED INTO
002800*                        THE TABLE BELOW BY THDMPRPT
002900         10  WK-C-PARSE-DUMP-LINE     PIC X(200)                  TDA015  
003000             OCCURS 4000 TIMES
003100             INDEXED BY WK-C-PARSE-DL-IDX.
003200*                        ONE LINE OF THE RAW THREAD-DUMP TEXT,
003300*                        READ SEQUENTIALLY BY THDMPRPT FROM
003400*                        THDDUMP
003500     05  WK-C-PARSE-OUTPUT.
003600         10  WK-C-PARSE-HEADER.
003700             COPY THDHDR.
003800         10  WK-C-PARSE-THREAD-COUNT  PIC 9(004) COMP.
003900*                        NUMBER OF ENTRIES ACTUALLY BUILT IN
004000*                        THE TABLE BELOW
004100         10  WK-C-PARSE-THREAD-TABLE                              TDA015  
004200             OCCURS 500 TIMES
004300             INDEXED BY WK-C-PARSE-TH-IDX.
004400             COPY THDREC.
004500         10  WK-C-PARSE-TOTAL-THREADS PIC 9(006).
004600         10  WK-C-PARSE-RUNNABLE-THREADS
004700                                       PIC 9(006).
004800         10  WK-C-PARSE-BLOCKED-THREADS
004900                                       PIC 9(006).
005000         10  WK-C-PARSE-WAITING-THREADS
005100                                       PIC 9(006).
005200         10  WK-C-PARSE-TIMED-WAITING-THREADS
005300                                       PIC 9(006).
005400         10  WK-C-PARSE-TERMINATED-THREADS
005500                                       PIC 9(006).
005600         10  WK-C-PARSE-ERROR-CD      PIC X(007).
005700*                        SET BY THDPARSE ONLY ON AN ABEND-CLASS
005800*                        CONDITION - NORMALLY LEFT SPACES
005850         10  FILLER                   PIC X(010).
