000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     THDDTECT.
000500 AUTHOR.         R VENKATESAN.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   13 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE FIXED
001200*               PATTERN-DETECTOR CATALOGUE OVER A PARSED THREAD
001300*               TABLE AND RETURN THE TOP 3 RANKED FINDINGS.
001400*               CALLED BY THDMPRPT AFTER THDPARSE HAS BUILT THE
001500*               THREAD TABLE.  NO FILES OF ITS OWN - WORKS
001600*               ENTIRELY OFF THE LINKAGE RECORD.
001700*
001710*THIS MEMBER STARTED LIFE AS THE OLD BATCH LIMIT-TABLE LOOKUP
001720*ROUTINE - THE SOURCE WAS DORMANT FOR YEARS BEFORE E-REQUEST
001730*51120 REPURPOSED IT (AND ITS SHELL) AS THE THD JOB STREAM'S
001740*PATTERN-DETECTOR CALLED ROUTINE BELOW.  THE TDA LOG PICKS UP
001750*AT TDA007 BECAUSE THIS SHOP'S TICKET NUMBERING ONLY STARTED
001760*BEING RECORDED IN-LINE FROM THAT REQUEST FORWARD - THE 1990S
001770*Y2K SWEEP BELOW (BEFORE THE REPURPOSE) WAS LOGGED BY HAND IN
001780*THE OLD PROGRAM LIBRARY AND HAS NO TDA NUMBER OF ITS OWN.
001790*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002010*        TMPJP6 03/12/1998 -             Y2K DATE-WINDOW SWEEP
002020*                             ON THE OLD LIMIT-TABLE ROUTINE -
002030*                             NO DATE FIELDS FOUND, NONE TO FIX,
002040*                             LOGGED FOR AUDIT SIGN-OFF ONLY
002100* TDA007 TMPRVD 19/03/2018 - E-REQUEST 51120 - INITIAL VERSION
002200*                           - 33-ROW CATALOGUE, WHOLE-LIST AND
002300*                             PER-THREAD DETECTORS, MANUAL
002400*                             EXCHANGE SORT, TOP-3 TRUNCATION
002500* TDA009 CMPESQ 02/07/2018 - E-REQUEST 51810 - RELATED-THREAD
002600*                             NAME TABLE ON A FINDING WIDENED TO
002700*                             MATCH THDPRB'S NEW OCCURS 50 -
002800*                             COPY LOOPS NOW STOP AT 50 INSTEAD
002900*                             OF ABENDING ON A BUSY DUMP
003000* TDA016 TMPJZM 19/02/2020 - E-REQUEST 53401 - SET WK-C-DTECT-
003100*                             ACTIVE-COUNT SO THDMPRPT CAN SHOW
003200*                             HOW MANY CATALOGUE ROWS ARE LIVE
003300* TDA017 TMPJZM 19/02/2020 - E-REQUEST 53401 - CONFIDENCE FIELD
003400*                             RESCALED 9(3) -> 9(1)V9(2) - ALL
003500*                             33 CATALOGUE LITERALS REVIEWED,
003600*                             NO ROUNDING ISSUES FOUND
003650* TDA029 TMPJZM 18/05/2020 - E-REQUEST 53622 - TRAILING FILLER
003660*                             ADDED TO THE CATALOGUE AND THE TWO
003670*                             WORK-FIELD GROUPS SO THEY HAVE ROOM
003680*                             TO GROW WITHOUT A LAYOUT RESHUFFLE
003682* TDA032 KRSHNM 02/06/2020 - E-REQUEST 53701 - ROW 01 (DEADLOCK_
003684*                             SUSPECTED) SEVERITY-RANK WAS HARD-
003686*                             CODED TO 5, TIED WITH CRITICAL -
003688*                             CORRECTED TO 4 TO MATCH ITS OWN
003690*                             HIGH SEVERITY, SAME AS ROWS 03/08
003693* TDA033 KRSHNM 02/06/2020 - E-REQUEST 53701 - ADDED DTCT-
003694*                             DESCRIPTION TO THE CATALOGUE SO B910
003695*                             CAN MOVE A FIXED KOREAN FINDING
003696*                             SENTENCE PER PER-THREAD ROW INSTEAD
003697*                             OF THE GENERIC ENGLISH B210 USED TO
003698*                             BUILD AT RUN TIME - ALSO SWITCHED
003699*                             B110/B122/B130 TO KOREAN WHOLE-LIST
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100* NO FILES - THIS ROUTINE WORKS ENTIRELY OFF THE LINKAGE TABLES
005200* BUILT AND OWNED BY THE CALLING PROGRAM THDMPRPT
005300*
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000*
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(024)        VALUE
006500     "** PROGRAM THDDTECT **".
006600*
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800     COPY THDCMWS.
006900*
007000 01  WK-C-DETECTOR-CATALOGUE.
007100*                        FIXED 33-ROW DETECTOR CATALOGUE - 19
007200*                        ACTIVE ROWS (WK-C-DETECTOR-ACTIVE-SW =
007300*                        "Y") AND 14 DEAD ROWS CARRIED FOR
007400*                        DOCUMENTATION ONLY, NEVER TESTED BY
007500*                        B100/B200 BELOW - "DEFINED BUT NEVER
007600*                        INVOKED" IS DELIBERATE, NOT A BUG
007700     05  WK-C-DTCT-ENTRY OCCURS 33 TIMES
007800         INDEXED BY WK-N-DTCT-TBL-IDX.
007900         10  DTCT-NAME                PIC X(040).
007920         10  DTCT-DESCRIPTION         PIC X(200).                 TDA033
007940*                        FIXED PER-DETECTOR FINDING TEXT, KOREAN,
007950*                        COPIED STRAIGHT TO THDPRB-DESCRIPTION BY
007960*                        B910 FOR THE 16 FIXED-SENTENCE PER-THREAD
007970*                        ROWS - THE 3 WHOLE-LIST ROWS (01/02/08)
007980*                        LEAVE THIS SPACES AND BUILD THEIR OWN
007990*                        COUNT-BEARING SENTENCE IN B110/B122/B130
007995*                        INSTEAD - SEE THAT TRIO FOR WHY
008000         10  DTCT-SEVERITY            PIC X(008).
008100         10  DTCT-SEVERITY-RANK       PIC 9(001) COMP.
008200*                        CRITICAL=5 HIGH=4 MEDIUM=3 LOW=2 - SET
008300*                        WITH THE ROW, NOT DERIVED AT RUN TIME
008400         10  DTCT-CONFIDENCE          PIC 9(001)V9(002).          TDA017  
008500         10  DTCT-SCOPE               PIC X(001).
008600             88  DTCT-SCOPE-IS-WHOLE-LIST      VALUE "W".
008700             88  DTCT-SCOPE-IS-PER-THREAD      VALUE "T".
008800         10  WK-C-DETECTOR-ACTIVE-SW  PIC X(001).
008900             88  DTCT-IS-ACTIVE                VALUE "Y".
009000             88  DTCT-IS-DEAD                  VALUE "N".
009100         10  DTCT-ALT-COUNT           PIC 9(001) COMP.
009200*                        0-4, NUMBER OF DTCT-ALT-TEXT ENTRIES
009300*                        BELOW ACTUALLY LOADED FOR THIS ROW
009400         10  DTCT-ALT-TEXT            PIC X(040)
009500             OCCURS 4 TIMES
009600             INDEXED BY WK-N-DTCT-ALT-IDX.
009700*                        LITERAL WHOLE-STRING MATCH TEXT - THE
009800*                        THREAD'S ENTIRE CAPTURED STACK TEXT
009900*                        MUST EQUAL ONE OF THESE, NOT CONTAIN
010000*                        IT - SEE B900 BELOW
010100         10  DTCT-ROOT-CAUSE          PIC X(200).
010200         10  DTCT-SOLUTION            PIC X(200).
010250         10  FILLER                   PIC X(010).
010300*
010400 01  WK-C-FINDING-STAGE.
010500*                        ALL DETECTOR HITS BEFORE RANKING AND
010600*                        TRUNCATION - CAPPED AT 50, WHICH IS
010700*                        FAR MORE THAN A REAL DUMP EVER TRIPS
010800     05  WK-N-FINDING-COUNT          PIC 9(002) COMP.
010900     05  WK-C-FINDING-ENTRY OCCURS 50 TIMES
011000         INDEXED BY WK-N-FIND-IDX.
011100         COPY THDPRB.
011200*
011300 01  WK-C-FINDING-SWAP-AREA.
011400*                        ONE-ENTRY HOLD AREA FOR THE MANUAL
011500*                        EXCHANGE SORT IN C000 BELOW
011600     COPY THDPRB.
011700*
011800 01  WK-C-WORK-FIELDS.
011900     05  WK-N-TBL-IDX                PIC 9(002) COMP.
012000     05  WK-N-DTCT-IDX               PIC 9(002) COMP.
012100     05  WK-N-ALT-IDX                PIC 9(001) COMP.
012200     05  WK-N-THREAD-IDX             PIC 9(003) COMP.
012300     05  WK-N-THREAD-IDX-2           PIC 9(003) COMP.
012400     05  WK-N-BLOCKED-COUNT          PIC 9(005) COMP.
012500     05  WK-N-POOL-COUNT             PIC 9(005) COMP.
012600     05  WK-N-GROUP-COUNT            PIC 9(005) COMP.
012700     05  WK-N-RELATED-COUNT          PIC 9(003) COMP.
012800     05  WK-N-SORT-IDX-1             PIC 9(002) COMP.
012900     05  WK-N-SORT-IDX-2             PIC 9(002) COMP.
013000     05  WK-N-PASS-LIMIT             PIC 9(002) COMP.
013100     05  WK-N-ACTIVE-COUNT           PIC 9(002) COMP.
013200     05  WK-C-LOCKINFO-HOLD          PIC X(120).
013300     05  WK-C-MATCH-SW               PIC X(001).
013400         88  WK-C-DTCT-MATCHED              VALUE "Y".
013500         88  WK-C-DTCT-NOT-MATCHED          VALUE "N".
013600     05  WK-C-COUNTED-SW             PIC X(001)
013700         OCCURS 500 TIMES
013800         INDEXED BY WK-N-COUNTED-IDX.
013900*                        "Y" ONCE A BLOCKED-ON-THE-SAME-LOCK
014000*                        THREAD HAS BEEN ROLLED INTO A LOCK
014100*                        _CONTENTION GROUP, SO B122 DOES NOT
014200*                        COUNT IT INTO A SECOND GROUP
014250     05  FILLER                      PIC X(004).
014300*
014400 01  WK-C-EDIT-FIELDS.
014500*                        NO INTRINSIC FUNCTIONS USED - A COUNT
014600*                        IS EDITED THEN THE LEADING SUPPRESSED-
014700*                        ZERO SPACES ARE STRIPPED WITH UNSTRING
014800*                        DELIMITED BY ALL SPACE, THE SAME WAY
014900*                        THDPARSE STRIPS A LEADING TAG
015000     05  WK-N-EDIT-COUNT             PIC 9(006).
015100     05  WK-E-EDIT-COUNT             PIC ZZZZZ9.
015200     05  WK-C-COUNT-JUNK             PIC X(006).
015300     05  WK-C-COUNT-TEXT             PIC X(006).
015350     05  FILLER                      PIC X(004).
015400*
015500 EJECT
015600*****************
015700 LINKAGE SECTION.
015800*****************
015900     COPY DTECTREC.
016000*
016100 EJECT
016200***********************************
016300 PROCEDURE DIVISION USING WK-C-DTECT-RECORD.
016400***********************************
016500*
016600 A000-START-PROGRAM-ROUTINE.
016700*   UPSI-0 IS THE JOB STREAM'S TRACE SWITCH - SEE THDPARSE'S
016800*   A000 FOR THE SAME CONVENTION.  THIS ROUTINE HAS NO Y700
016900*   OF ITS OWN YET - LEFT FOR A FUTURE E-REQUEST IF THE
017000*   OVERNIGHT RUN NEEDS PER-DETECTOR TRACING.
017100     INITIALIZE WK-C-DTECT-OUTPUT.
017200     MOVE ZERO TO WK-N-FINDING-COUNT.
017300     MOVE ZERO TO WK-N-TBL-IDX.
017400     PERFORM A010-LOAD-DETECTOR-CATALOGUE THRU A010-EX.
017500     PERFORM B000-MAIN-PROCESSING THRU B000-EX.
017600     GO TO Z000-END-PROGRAM-ROUTINE.
017700 A000-EX.
017800     EXIT.
017900*
018000 EJECT
018100 A010-LOAD-DETECTOR-CATALOGUE.
018200*   ONE BLOCK OF MOVES PER CATALOGUE ROW, IN THE SAME NUMBERED
018300*   ORDER THE TDA007 DESIGN NOTE LAYS THE DETECTOR LIST OUT -
018400*   ROW SUBSCRIPT DOUBLES AS THE DETECTOR NUMBER, SO B110/B120/
018500*   B130 BELOW CAN MOVE A LITERAL SUBSCRIPT STRAIGHT TO
018600*   WK-N-DTCT-IDX RATHER THAN SEARCHING THE TABLE BY NAME.
018700*   ROW 01 - DEADLOCK_SUSPECTED
018800     ADD 1 TO WK-N-TBL-IDX.
018900     MOVE "DEADLOCK_SUSPECTED"
019000        TO DTCT-NAME (WK-N-TBL-IDX).
019020     MOVE SPACES
019040        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
019100     MOVE "HIGH"
019200        TO DTCT-SEVERITY (WK-N-TBL-IDX).
019250*                        TDA032 - WAS MOVE 5, TIED WITH CRITICAL -
019260*                        HIGH IS RANK 4, SAME AS ROW 03/08 BELOW
019300     MOVE 4
019400        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
019500     MOVE 0.80
019600        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
019700     MOVE "W"
019800        TO DTCT-SCOPE (WK-N-TBL-IDX).
019900     MOVE "Y"
020000        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
020100     MOVE 0
020200        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
020300     MOVE "LOCK CONTENTION BETWEEN THREADS CAUSES DEADLOCK"
020400        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
020500     MOVE "KEEP LOCK ORDERING CONSISTENT AND SET LOCK TIMEO
020600-    "UTS"
020700        TO DTCT-SOLUTION (WK-N-TBL-IDX).
020800
020900*   ROW 02 - LOCK_CONTENTION
021000     ADD 1 TO WK-N-TBL-IDX.
021100     MOVE "LOCK_CONTENTION"
021200        TO DTCT-NAME (WK-N-TBL-IDX).
021220     MOVE SPACES
021240        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
021300     MOVE "MEDIUM"
021400        TO DTCT-SEVERITY (WK-N-TBL-IDX).
021500     MOVE 3
021600        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
021700     MOVE 0.70
021800        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
021900     MOVE "W"
022000        TO DTCT-SCOPE (WK-N-TBL-IDX).
022100     MOVE "Y"
022200        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
022300     MOVE 0
022400        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
022500     MOVE "EXCESSIVE CONTENTION ON THE SAME LOCK"
022600        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
022700     MOVE "CONSIDER FINER LOCK GRANULARITY OR LOCK-FREE STR
022800-    "UCTURES"
022900        TO DTCT-SOLUTION (WK-N-TBL-IDX).
023000
023100*   ROW 03 - DATABASE_DEADLOCK
023200     ADD 1 TO WK-N-TBL-IDX.
023300     MOVE "DATABASE_DEADLOCK"
023400        TO DTCT-NAME (WK-N-TBL-IDX).
023420     MOVE "데이터베이스 데드락이 발생했습니다."
023440        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
023500     MOVE "HIGH"
023600        TO DTCT-SEVERITY (WK-N-TBL-IDX).
023700     MOVE 4
023800        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
023900     MOVE 0.90
024000        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
024100     MOVE "T"
024200        TO DTCT-SCOPE (WK-N-TBL-IDX).
024300     MOVE "Y"
024400        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
024500     MOVE 4
024600        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
024700     MOVE "java.sql.Connection"
024800        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
024900     MOVE "oracle.jdbc"
025000        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
025100     MOVE "mysql.jdbc"
025200        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
025300     MOVE "postgresql.jdbc"
025400        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 4).
025500     MOVE "DEADLOCK BETWEEN DATABASE TRANSACTIONS"
025600        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
025700     MOVE "KEEP TRANSACTION ORDERING CONSISTENT AND ADD DEA
025800-    "DLOCK DETECTION/RESOLUTION LOGIC"
025900        TO DTCT-SOLUTION (WK-N-TBL-IDX).
026000
026100*   ROW 04 - DATABASE_TIMEOUT
026200     ADD 1 TO WK-N-TBL-IDX.
026300     MOVE "DATABASE_TIMEOUT"
026400        TO DTCT-NAME (WK-N-TBL-IDX).
026420     MOVE "데이터베이스 타임아웃이 발생했습니다."
026440        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
026500     MOVE "MEDIUM"
026600        TO DTCT-SEVERITY (WK-N-TBL-IDX).
026700     MOVE 3
026800        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
026900     MOVE 0.80
027000        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
027100     MOVE "T"
027200        TO DTCT-SCOPE (WK-N-TBL-IDX).
027300     MOVE "Y"
027400        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
027500     MOVE 3
027600        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
027700     MOVE "SQLTimeoutException"
027800        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
027900     MOVE "Connection timeout"
028000        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
028100     MOVE "Query timeout"
028200        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
028300     MOVE "DATABASE QUERY TIMEOUT"
028400        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
028500     MOVE "OPTIMIZE QUERIES AND ADJUST TIMEOUT SETTINGS"
028600        TO DTCT-SOLUTION (WK-N-TBL-IDX).
028700
028800*   ROW 05 - OUT_OF_MEMORY
028900     ADD 1 TO WK-N-TBL-IDX.
029000     MOVE "OUT_OF_MEMORY"
029100        TO DTCT-NAME (WK-N-TBL-IDX).
029120     MOVE "메모리 부족 오류가 발생했습니다."
029140        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
029200     MOVE "CRITICAL"
029300        TO DTCT-SEVERITY (WK-N-TBL-IDX).
029400     MOVE 5
029500        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
029600     MOVE 1.00
029700        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
029800     MOVE "T"
029900        TO DTCT-SCOPE (WK-N-TBL-IDX).
030000     MOVE "Y"
030100        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
030200     MOVE 4
030300        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
030400     MOVE "OutOfMemoryError"
030500        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
030600     MOVE "GC overhead"
030700        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
030800     MOVE "PermGen"
030900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
031000     MOVE "Metaspace"
031100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 4).
031200     MOVE "JVM HEAP MEMORY EXHAUSTION"
031300        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
031400     MOVE "INCREASE HEAP SIZE OR CHECK FOR MEMORY LEAKS"
031500        TO DTCT-SOLUTION (WK-N-TBL-IDX).
031600
031700*   ROW 06 - GC_PRESSURE
031800     ADD 1 TO WK-N-TBL-IDX.
031900     MOVE "GC_PRESSURE"
032000        TO DTCT-NAME (WK-N-TBL-IDX).
032020     MOVE "가비지 컬렉션 압박이 발생했습니다."
032040        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
032100     MOVE "MEDIUM"
032200        TO DTCT-SEVERITY (WK-N-TBL-IDX).
032300     MOVE 3
032400        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
032500     MOVE 0.60
032600        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
032700     MOVE "T"
032800        TO DTCT-SCOPE (WK-N-TBL-IDX).
032900     MOVE "Y"
033000        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
033100     MOVE 3
033200        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
033300     MOVE "GC"
033400        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
033500     MOVE "GarbageCollector"
033600        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
033700     MOVE "Full GC"
033800        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
033900     MOVE "EXCESSIVE GARBAGE COLLECTION"
034000        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
034100     MOVE "TUNE GC AND OPTIMIZE MEMORY USAGE"
034200        TO DTCT-SOLUTION (WK-N-TBL-IDX).
034300
034400*   ROW 07 - NETWORK_TIMEOUT
034500     ADD 1 TO WK-N-TBL-IDX.
034600     MOVE "NETWORK_TIMEOUT"
034700        TO DTCT-NAME (WK-N-TBL-IDX).
034720     MOVE "네트워크 타임아웃이 발생했습니다."
034740        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
034800     MOVE "MEDIUM"
034900        TO DTCT-SEVERITY (WK-N-TBL-IDX).
035000     MOVE 3
035100        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
035200     MOVE 0.70
035300        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
035400     MOVE "T"
035500        TO DTCT-SCOPE (WK-N-TBL-IDX).
035600     MOVE "Y"
035700        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
035800     MOVE 3
035900        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
036000     MOVE "SocketTimeoutException"
036100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
036200     MOVE "ConnectException"
036300        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
036400     MOVE "UnknownHostException"
036500        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
036600     MOVE "NETWORK CONNECTION TIMEOUT"
036700        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
036800     MOVE "ADJUST NETWORK TIMEOUT SETTINGS AND CONSIDER CON
036900-    "NECTION POOLING"
037000        TO DTCT-SOLUTION (WK-N-TBL-IDX).
037100
037200*   ROW 08 - THREAD_POOL_EXHAUSTED
037300     ADD 1 TO WK-N-TBL-IDX.
037400     MOVE "THREAD_POOL_EXHAUSTED"
037500        TO DTCT-NAME (WK-N-TBL-IDX).
037520     MOVE SPACES
037540        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
037600     MOVE "HIGH"
037700        TO DTCT-SEVERITY (WK-N-TBL-IDX).
037800     MOVE 4
037900        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
038000     MOVE 0.80
038100        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
038200     MOVE "W"
038300        TO DTCT-SCOPE (WK-N-TBL-IDX).
038400     MOVE "Y"
038500        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
038600     MOVE 3
038700        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
038800     MOVE "ThreadPoolExecutor"
038900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
039000     MOVE "ForkJoinPool"
039100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
039200     MOVE "ExecutorService"
039300        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
039400     MOVE "INSUFFICIENT THREAD POOL SIZE"
039500        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
039600     MOVE "INCREASE THREAD POOL SIZE OR ADJUST WORK QUEUE S
039700-    "IZE"
039800        TO DTCT-SOLUTION (WK-N-TBL-IDX).
039900
040000*   ROW 09 - FILE_IO_BLOCKED
040100     ADD 1 TO WK-N-TBL-IDX.
040200     MOVE "FILE_IO_BLOCKED"
040300        TO DTCT-NAME (WK-N-TBL-IDX).
040320     MOVE "파일 I/O가 블록되었습니다."
040340        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
040400     MOVE "LOW"
040500        TO DTCT-SEVERITY (WK-N-TBL-IDX).
040600     MOVE 2
040700        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
040800     MOVE 0.50
040900        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
041000     MOVE "T"
041100        TO DTCT-SCOPE (WK-N-TBL-IDX).
041200     MOVE "Y"
041300        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
041400     MOVE 3
041500        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
041600     MOVE "FileInputStream"
041700        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
041800     MOVE "FileOutputStream"
041900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
042000     MOVE "RandomAccessFile"
042100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
042200     MOVE "FILESYSTEM I/O DELAY"
042300        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
042400     MOVE "CONSIDER ASYNC I/O OR SET I/O TIMEOUTS"
042500        TO DTCT-SOLUTION (WK-N-TBL-IDX).
042600
042700*   ROW 10 - SPRING_BEAN_CREATION
042800     ADD 1 TO WK-N-TBL-IDX.
042900     MOVE "SPRING_BEAN_CREATION"
043000        TO DTCT-NAME (WK-N-TBL-IDX).
043020     MOVE "Spring Bean 생성 중 블록이 발생했습니다."
043040        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
043100     MOVE "MEDIUM"
043200        TO DTCT-SEVERITY (WK-N-TBL-IDX).
043300     MOVE 3
043400        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
043500     MOVE 0.60
043600        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
043700     MOVE "T"
043800        TO DTCT-SCOPE (WK-N-TBL-IDX).
043900     MOVE "Y"
044000        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
044100     MOVE 3
044200        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
044300     MOVE "BeanFactory"
044400        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
044500     MOVE "ApplicationContext"
044600        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
044700     MOVE "@Autowired"
044800        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
044900     MOVE "SPRING CONTEXT INITIALIZATION DELAY"
045000        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
045100     MOVE "OPTIMIZE BEAN DEPENDENCIES AND CONSIDER LAZY INI
045200-    "T"
045300        TO DTCT-SOLUTION (WK-N-TBL-IDX).
045400
045500*   ROW 11 - CACHE_MISS
045600     ADD 1 TO WK-N-TBL-IDX.
045700     MOVE "CACHE_MISS"
045800        TO DTCT-NAME (WK-N-TBL-IDX).
045820     MOVE "캐시 미스가 발생했습니다."
045840        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
045900     MOVE "LOW"
046000        TO DTCT-SEVERITY (WK-N-TBL-IDX).
046100     MOVE 2
046200        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
046300     MOVE 0.40
046400        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
046500     MOVE "T"
046600        TO DTCT-SCOPE (WK-N-TBL-IDX).
046700     MOVE "Y"
046800        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
046900     MOVE 4
047000        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
047100     MOVE "Cache"
047200        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
047300     MOVE "Redis"
047400        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
047500     MOVE "Memcached"
047600        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
047700     MOVE "EhCache"
047800        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 4).
047900     MOVE "REDUCED CACHE EFFICIENCY"
048000        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
048100     MOVE "RE-EXAMINE CACHE STRATEGY AND ADJUST CACHE SIZE"
048200        TO DTCT-SOLUTION (WK-N-TBL-IDX).
048300
048400*   ROW 12 - MESSAGE_QUEUE_BLOCKED
048500     ADD 1 TO WK-N-TBL-IDX.
048600     MOVE "MESSAGE_QUEUE_BLOCKED"
048700        TO DTCT-NAME (WK-N-TBL-IDX).
048720     MOVE "메시지 큐 처리가 블록되었습니다."
048740        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
048800     MOVE "MEDIUM"
048900        TO DTCT-SEVERITY (WK-N-TBL-IDX).
049000     MOVE 3
049100        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
049200     MOVE 0.60
049300        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
049400     MOVE "T"
049500        TO DTCT-SCOPE (WK-N-TBL-IDX).
049600     MOVE "Y"
049700        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
049800     MOVE 4
049900        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
050000     MOVE "JMS"
050100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
050200     MOVE "RabbitMQ"
050300        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
050400     MOVE "Kafka"
050500        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
050600     MOVE "ActiveMQ"
050700        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 4).
050800     MOVE "MESSAGE QUEUE PROCESSING DELAY"
050900        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
051000     MOVE "OPTIMIZE QUEUE SETTINGS AND ADJUST THROUGHPUT"
051100        TO DTCT-SOLUTION (WK-N-TBL-IDX).
051200
051300*   ROW 13 - LOGGING_BLOCKED
051400     ADD 1 TO WK-N-TBL-IDX.
051500     MOVE "LOGGING_BLOCKED"
051600        TO DTCT-NAME (WK-N-TBL-IDX).
051620     MOVE "로깅이 블록되었습니다."
051640        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
051700     MOVE "LOW"
051800        TO DTCT-SEVERITY (WK-N-TBL-IDX).
051900     MOVE 2
052000        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
052100     MOVE 0.30
052200        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
052300     MOVE "T"
052400        TO DTCT-SCOPE (WK-N-TBL-IDX).
052500     MOVE "Y"
052600        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
052700     MOVE 4
052800        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
052900     MOVE "Logger"
053000        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
053100     MOVE "Log4j"
053200        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
053300     MOVE "Logback"
053400        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
053500     MOVE "SLF4J"
053600        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 4).
053700     MOVE "LOGGING SUBSYSTEM DELAY"
053800        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
053900     MOVE "USE ASYNC LOGGING OR ADJUST LOG LEVEL"
054000        TO DTCT-SOLUTION (WK-N-TBL-IDX).
054100
054200*   ROW 14 - SECURITY_MANAGER
054300     ADD 1 TO WK-N-TBL-IDX.
054400     MOVE "SECURITY_MANAGER"
054500        TO DTCT-NAME (WK-N-TBL-IDX).
054520     MOVE "보안 관리자 관련 블록이 발생했습니다."
054540        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
054600     MOVE "MEDIUM"
054700        TO DTCT-SEVERITY (WK-N-TBL-IDX).
054800     MOVE 3
054900        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
055000     MOVE 0.50
055100        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
055200     MOVE "T"
055300        TO DTCT-SCOPE (WK-N-TBL-IDX).
055400     MOVE "Y"
055500        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
055600     MOVE 3
055700        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
055800     MOVE "SecurityManager"
055900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
056000     MOVE "AccessController"
056100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
056200     MOVE "PrivilegedAction"
056300        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
056400     MOVE "SECURITY POLICY CHECK DELAY"
056500        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
056600     MOVE "OPTIMIZE SECURITY POLICY OR PRE-GRANT PERMISSION
056700-    "S"
056800        TO DTCT-SOLUTION (WK-N-TBL-IDX).
056900
057000*   ROW 15 - SERIALIZATION_BLOCKED
057100     ADD 1 TO WK-N-TBL-IDX.
057200     MOVE "SERIALIZATION_BLOCKED"
057300        TO DTCT-NAME (WK-N-TBL-IDX).
057320     MOVE "직렬화/역직렬화가 블록되었습니다."
057340        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
057400     MOVE "LOW"
057500        TO DTCT-SEVERITY (WK-N-TBL-IDX).
057600     MOVE 2
057700        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
057800     MOVE 0.40
057900        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
058000     MOVE "T"
058100        TO DTCT-SCOPE (WK-N-TBL-IDX).
058200     MOVE "Y"
058300        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
058400     MOVE 3
058500        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
058600     MOVE "ObjectInputStream"
058700        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
058800     MOVE "ObjectOutputStream"
058900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
059000     MOVE "Serializable"
059100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
059200     MOVE "OBJECT SERIALIZATION DELAY"
059300        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
059400     MOVE "CONSIDER SERIALIZATION OPTIMIZATION OR ASYNC PRO
059500-    "CESSING"
059600        TO DTCT-SOLUTION (WK-N-TBL-IDX).
059700
059800*   ROW 16 - REFLECTION_OVERUSE
059900     ADD 1 TO WK-N-TBL-IDX.
060000     MOVE "REFLECTION_OVERUSE"
060100        TO DTCT-NAME (WK-N-TBL-IDX).
060120     MOVE "리플렉션 사용이 과도합니다."
060140        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
060200     MOVE "LOW"
060300        TO DTCT-SEVERITY (WK-N-TBL-IDX).
060400     MOVE 2
060500        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
060600     MOVE 0.30
060700        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
060800     MOVE "T"
060900        TO DTCT-SCOPE (WK-N-TBL-IDX).
061000     MOVE "Y"
061100        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
061200     MOVE 3
061300        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
061400     MOVE "Class.forName"
061500        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
061600     MOVE "Method.invoke"
061700        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
061800     MOVE "Constructor.newInstance"
061900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
062000     MOVE "REFLECTION PERFORMANCE OVERHEAD"
062100        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
062200     MOVE "MINIMIZE REFLECTION USE AND CONSIDER CACHING"
062300        TO DTCT-SOLUTION (WK-N-TBL-IDX).
062400
062500*   ROW 17 - JIT_COMPILATION
062600     ADD 1 TO WK-N-TBL-IDX.
062700     MOVE "JIT_COMPILATION"
062800        TO DTCT-NAME (WK-N-TBL-IDX).
062820     MOVE "JIT 컴파일이 진행 중입니다."
062840        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
062900     MOVE "LOW"
063000        TO DTCT-SEVERITY (WK-N-TBL-IDX).
063100     MOVE 2
063200        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
063300     MOVE 0.20
063400        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
063500     MOVE "T"
063600        TO DTCT-SCOPE (WK-N-TBL-IDX).
063700     MOVE "Y"
063800        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
063900     MOVE 3
064000        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
064100     MOVE "Compiler"
064200        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
064300     MOVE "JIT"
064400        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
064500     MOVE "HotSpot"
064600        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
064700     MOVE "JIT COMPILATION OVERHEAD"
064800        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
064900     MOVE "CONSIDER JIT TUNING OR AOT COMPILATION"
065000        TO DTCT-SOLUTION (WK-N-TBL-IDX).
065100
065200*   ROW 18 - JMX_MONITORING
065300     ADD 1 TO WK-N-TBL-IDX.
065400     MOVE "JMX_MONITORING"
065500        TO DTCT-NAME (WK-N-TBL-IDX).
065520     MOVE "JMX 모니터링이 활성화되어 있습니다."
065540        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
065600     MOVE "LOW"
065700        TO DTCT-SEVERITY (WK-N-TBL-IDX).
065800     MOVE 2
065900        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
066000     MOVE 0.10
066100        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
066200     MOVE "T"
066300        TO DTCT-SCOPE (WK-N-TBL-IDX).
066400     MOVE "Y"
066500        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
066600     MOVE 3
066700        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
066800     MOVE "MBeanServer"
066900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
067000     MOVE "JMX"
067100        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
067200     MOVE "ManagementFactory"
067300        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 3).
067400     MOVE "MONITORING OVERHEAD"
067500        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
067600     MOVE "OPTIMIZE MONITORING CONFIG OR ADJUST SAMPLING IN
067700-    "TERVAL"
067800        TO DTCT-SOLUTION (WK-N-TBL-IDX).
067900
068000*   ROW 19 - SYSTEM_PROPERTIES_ACCESS
068100     ADD 1 TO WK-N-TBL-IDX.
068200     MOVE "SYSTEM_PROPERTIES_ACCESS"
068300        TO DTCT-NAME (WK-N-TBL-IDX).
068320     MOVE "시스템 프로퍼티 접근이 발생했습니다."
068340        TO DTCT-DESCRIPTION (WK-N-TBL-IDX).
068400     MOVE "LOW"
068500        TO DTCT-SEVERITY (WK-N-TBL-IDX).
068600     MOVE 2
068700        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
068800     MOVE 0.20
068900        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
069000     MOVE "T"
069100        TO DTCT-SCOPE (WK-N-TBL-IDX).
069200     MOVE "Y"
069300        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
069400     MOVE 2
069500        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
069600     MOVE "System.getProperty"
069700        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 1).
069800     MOVE "System.setProperty"
069900        TO DTCT-ALT-TEXT (WK-N-TBL-IDX, 2).
070000     MOVE "SYSTEM PROPERTY ACCESS OVERHEAD"
070100        TO DTCT-ROOT-CAUSE (WK-N-TBL-IDX).
070200     MOVE "CACHE SYSTEM PROPERTIES TO IMPROVE PERFORMANCE"
070300        TO DTCT-SOLUTION (WK-N-TBL-IDX).
070400
070500*   ROW 20 - DATABASE_POOL_EXHAUSTED
070600     ADD 1 TO WK-N-TBL-IDX.
070700     MOVE "DATABASE_POOL_EXHAUSTED"
070800        TO DTCT-NAME (WK-N-TBL-IDX).
070900     MOVE "LOW"
071000        TO DTCT-SEVERITY (WK-N-TBL-IDX).
071100     MOVE 2
071200        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
071300     MOVE 0.10
071400        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
071500     MOVE "T"
071600        TO DTCT-SCOPE (WK-N-TBL-IDX).
071700     MOVE "N"
071800        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
071900     MOVE 0
072000        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
072100
072200*   ROW 21 - MEMORY_LEAK
072300     ADD 1 TO WK-N-TBL-IDX.
072400     MOVE "MEMORY_LEAK"
072500        TO DTCT-NAME (WK-N-TBL-IDX).
072600     MOVE "LOW"
072700        TO DTCT-SEVERITY (WK-N-TBL-IDX).
072800     MOVE 2
072900        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
073000     MOVE 0.10
073100        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
073200     MOVE "T"
073300        TO DTCT-SCOPE (WK-N-TBL-IDX).
073400     MOVE "N"
073500        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
073600     MOVE 0
073700        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
073800
073900*   ROW 22 - HTTP_CLIENT_BLOCKED
074000     ADD 1 TO WK-N-TBL-IDX.
074100     MOVE "HTTP_CLIENT_BLOCKED"
074200        TO DTCT-NAME (WK-N-TBL-IDX).
074300     MOVE "LOW"
074400        TO DTCT-SEVERITY (WK-N-TBL-IDX).
074500     MOVE 2
074600        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
074700     MOVE 0.10
074800        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
074900     MOVE "T"
075000        TO DTCT-SCOPE (WK-N-TBL-IDX).
075100     MOVE "N"
075200        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
075300     MOVE 0
075400        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
075500
075600*   ROW 23 - SOCKET_IO
075700     ADD 1 TO WK-N-TBL-IDX.
075800     MOVE "SOCKET_IO"
075900        TO DTCT-NAME (WK-N-TBL-IDX).
076000     MOVE "LOW"
076100        TO DTCT-SEVERITY (WK-N-TBL-IDX).
076200     MOVE 2
076300        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
076400     MOVE 0.10
076500        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
076600     MOVE "T"
076700        TO DTCT-SCOPE (WK-N-TBL-IDX).
076800     MOVE "N"
076900        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
077000     MOVE 0
077100        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
077200
077300*   ROW 24 - DEADLOCK
077400     ADD 1 TO WK-N-TBL-IDX.
077500     MOVE "DEADLOCK"
077600        TO DTCT-NAME (WK-N-TBL-IDX).
077700     MOVE "LOW"
077800        TO DTCT-SEVERITY (WK-N-TBL-IDX).
077900     MOVE 2
078000        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
078100     MOVE 0.10
078200        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
078300     MOVE "T"
078400        TO DTCT-SCOPE (WK-N-TBL-IDX).
078500     MOVE "N"
078600        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
078700     MOVE 0
078800        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
078900
079000*   ROW 25 - LOCK_CONTENTION
079100     ADD 1 TO WK-N-TBL-IDX.
079200     MOVE "LOCK_CONTENTION"
079300        TO DTCT-NAME (WK-N-TBL-IDX).
079400     MOVE "LOW"
079500        TO DTCT-SEVERITY (WK-N-TBL-IDX).
079600     MOVE 2
079700        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
079800     MOVE 0.10
079900        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
080000     MOVE "T"
080100        TO DTCT-SCOPE (WK-N-TBL-IDX).
080200     MOVE "N"
080300        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
080400     MOVE 0
080500        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
080600
080700*   ROW 26 - WAIT_NOTIFY
080800     ADD 1 TO WK-N-TBL-IDX.
080900     MOVE "WAIT_NOTIFY"
081000        TO DTCT-NAME (WK-N-TBL-IDX).
081100     MOVE "LOW"
081200        TO DTCT-SEVERITY (WK-N-TBL-IDX).
081300     MOVE 2
081400        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
081500     MOVE 0.10
081600        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
081700     MOVE "T"
081800        TO DTCT-SCOPE (WK-N-TBL-IDX).
081900     MOVE "N"
082000        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
082100     MOVE 0
082200        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
082300
082400*   ROW 27 - THREAD_STARVATION
082500     ADD 1 TO WK-N-TBL-IDX.
082600     MOVE "THREAD_STARVATION"
082700        TO DTCT-NAME (WK-N-TBL-IDX).
082800     MOVE "LOW"
082900        TO DTCT-SEVERITY (WK-N-TBL-IDX).
083000     MOVE 2
083100        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
083200     MOVE 0.10
083300        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
083400     MOVE "T"
083500        TO DTCT-SCOPE (WK-N-TBL-IDX).
083600     MOVE "N"
083700        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
083800     MOVE 0
083900        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
084000
084100*   ROW 28 - NIO_BLOCKED
084200     ADD 1 TO WK-N-TBL-IDX.
084300     MOVE "NIO_BLOCKED"
084400        TO DTCT-NAME (WK-N-TBL-IDX).
084500     MOVE "LOW"
084600        TO DTCT-SEVERITY (WK-N-TBL-IDX).
084700     MOVE 2
084800        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
084900     MOVE 0.10
085000        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
085100     MOVE "T"
085200        TO DTCT-SCOPE (WK-N-TBL-IDX).
085300     MOVE "N"
085400        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
085500     MOVE 0
085600        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
085700
085800*   ROW 29 - HIBERNATE_SESSION
085900     ADD 1 TO WK-N-TBL-IDX.
086000     MOVE "HIBERNATE_SESSION"
086100        TO DTCT-NAME (WK-N-TBL-IDX).
086200     MOVE "LOW"
086300        TO DTCT-SEVERITY (WK-N-TBL-IDX).
086400     MOVE 2
086500        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
086600     MOVE 0.10
086700        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
086800     MOVE "T"
086900        TO DTCT-SCOPE (WK-N-TBL-IDX).
087000     MOVE "N"
087100        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
087200     MOVE 0
087300        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
087400
087500*   ROW 30 - JPA_QUERY
087600     ADD 1 TO WK-N-TBL-IDX.
087700     MOVE "JPA_QUERY"
087800        TO DTCT-NAME (WK-N-TBL-IDX).
087900     MOVE "LOW"
088000        TO DTCT-SEVERITY (WK-N-TBL-IDX).
088100     MOVE 2
088200        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
088300     MOVE 0.10
088400        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
088500     MOVE "T"
088600        TO DTCT-SCOPE (WK-N-TBL-IDX).
088700     MOVE "N"
088800        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
088900     MOVE 0
089000        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
089100
089200*   ROW 31 - CACHE_EVICTION
089300     ADD 1 TO WK-N-TBL-IDX.
089400     MOVE "CACHE_EVICTION"
089500        TO DTCT-NAME (WK-N-TBL-IDX).
089600     MOVE "LOW"
089700        TO DTCT-SEVERITY (WK-N-TBL-IDX).
089800     MOVE 2
089900        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
090000     MOVE 0.10
090100        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
090200     MOVE "T"
090300        TO DTCT-SCOPE (WK-N-TBL-IDX).
090400     MOVE "N"
090500        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
090600     MOVE 0
090700        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
090800
090900*   ROW 32 - MESSAGE_CONSUMER
091000     ADD 1 TO WK-N-TBL-IDX.
091100     MOVE "MESSAGE_CONSUMER"
091200        TO DTCT-NAME (WK-N-TBL-IDX).
091300     MOVE "LOW"
091400        TO DTCT-SEVERITY (WK-N-TBL-IDX).
091500     MOVE 2
091600        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
091700     MOVE 0.10
091800        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
091900     MOVE "T"
092000        TO DTCT-SCOPE (WK-N-TBL-IDX).
092100     MOVE "N"
092200        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
092300     MOVE 0
092400        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
092500
092600*   ROW 33 - ENVIRONMENT_VARIABLES
092700     ADD 1 TO WK-N-TBL-IDX.
092800     MOVE "ENVIRONMENT_VARIABLES"
092900        TO DTCT-NAME (WK-N-TBL-IDX).
093000     MOVE "LOW"
093100        TO DTCT-SEVERITY (WK-N-TBL-IDX).
093200     MOVE 2
093300        TO DTCT-SEVERITY-RANK (WK-N-TBL-IDX).
093400     MOVE 0.10
093500        TO DTCT-CONFIDENCE (WK-N-TBL-IDX).
093600     MOVE "T"
093700        TO DTCT-SCOPE (WK-N-TBL-IDX).
093800     MOVE "N"
093900        TO WK-C-DETECTOR-ACTIVE-SW (WK-N-TBL-IDX).
094000     MOVE 0
094100        TO DTCT-ALT-COUNT (WK-N-TBL-IDX).
094200 A010-EX.
094300     EXIT.
094400*
094500 EJECT
094600 B000-MAIN-PROCESSING.
094700     PERFORM B100-RUN-WHOLE-LIST-DETECTORS THRU B100-EX.
094800     PERFORM B200-RUN-PER-THREAD-DETECTORS THRU B200-EX.
094900     PERFORM C000-RANK-FINDINGS THRU C000-EX.
095000     PERFORM C900-TRUNCATE-TOP-3 THRU C900-EX.
095100     PERFORM C990-SET-ACTIVE-COUNT THRU C990-EX.
095200 B000-EX.
095300     EXIT.
095400*
095500 EJECT
095600 B100-RUN-WHOLE-LIST-DETECTORS.
095700     PERFORM B110-DETECT-DEADLOCK-SUSPECTED THRU B110-EX.
095800     PERFORM B120-DETECT-LOCK-CONTENTION THRU B120-EX.
095900     PERFORM B130-DETECT-THREAD-POOL-EXHAUSTED THRU B130-EX.
096000 B100-EX.
096100     EXIT.
096200*
096300 B110-DETECT-DEADLOCK-SUSPECTED.
096400*   DETECTOR 1 - MORE THAN 5 BLOCKED THREADS ACROSS THE WHOLE
096500*   DUMP.  RELATED-THREAD LIST IS EVERY BLOCKED THREAD, UP TO
096600*   THE OCCURS 50 CAP ON THDPRB-RELATED-THREAD-NAME.
096700     MOVE ZERO TO WK-N-BLOCKED-COUNT.
096800     PERFORM B111-COUNT-ONE-THREAD-BLOCKED THRU B111-EX
096900        VARYING WK-N-THREAD-IDX FROM 1 BY 1
097000        UNTIL WK-N-THREAD-IDX > WK-C-DTECT-THREAD-COUNT.
097100     IF WK-N-BLOCKED-COUNT > 5
097200     AND WK-N-FINDING-COUNT < 50
097300        MOVE 1 TO WK-N-DTCT-IDX
097400        PERFORM B910-ADD-FINDING-FROM-CATALOGUE THRU B910-EX
097500        MOVE WK-N-BLOCKED-COUNT
097600           TO THDPRB-AFFECTED-THREADS
097700              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
097800        MOVE WK-N-BLOCKED-COUNT TO WK-N-EDIT-COUNT
097900        PERFORM B920-EDIT-COUNT-TO-TEXT THRU B920-EX
097950*                        TDA033 - KOREAN WORDING PER THE FIELD
097960*                        TABLE, NOT THE OLD ENGLISH TEMPLATE
098000        STRING "데드락이 의심됩니다. " DELIMITED BY SIZE
098100               WK-C-COUNT-TEXT DELIMITED BY SPACE
098200               "개의 스레드가 BLOCKED 상태입니다."
098300                  DELIMITED BY SIZE
098400           INTO THDPRB-DESCRIPTION
098500              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
098600        MOVE ZERO TO WK-N-RELATED-COUNT
098700        PERFORM B112-COPY-ONE-BLOCKED-NAME THRU B112-EX
098800           VARYING WK-N-THREAD-IDX FROM 1 BY 1
098900           UNTIL WK-N-THREAD-IDX > WK-C-DTECT-THREAD-COUNT
099000              OR WK-N-RELATED-COUNT = 50
099100        MOVE WK-N-RELATED-COUNT
099200           TO THDPRB-RELATED-THREAD-COUNT
099300              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
099400     END-IF.
099500 B110-EX.
099600     EXIT.
099700*
099800 B111-COUNT-ONE-THREAD-BLOCKED.
099900     IF THDTHR-BLOCKED-YES
100000           OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
100100        ADD 1 TO WK-N-BLOCKED-COUNT
100200     END-IF.
100300 B111-EX.
100400     EXIT.
100500*
100600 B112-COPY-ONE-BLOCKED-NAME.
100700     IF THDTHR-BLOCKED-YES
100800           OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
100900        ADD 1 TO WK-N-RELATED-COUNT
101000        MOVE THDTHR-NAME
101100              OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
101200           TO THDPRB-RELATED-THREAD-NAME
101300              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
101400              (WK-N-RELATED-COUNT)
101500     END-IF.
101600 B112-EX.
101700     EXIT.
101800*
101900 EJECT
102000 B120-DETECT-LOCK-CONTENTION.
102100*   DETECTOR 2 - GROUP THE THREAD TABLE BY LOCK-INFO VALUE AND
102200*   RAISE A FINDING FOR EVERY GROUP OF MORE THAN 3.  NO
102300*   RELATED-THREADS LIST IS BUILT FOR THIS ONE - THE LOCK
102400*   IDENTITY AND COUNT GO IN THE DESCRIPTION TEXT INSTEAD.
102500     PERFORM B121-CLEAR-ONE-COUNTED-FLAG THRU B121-EX
102600        VARYING WK-N-THREAD-IDX FROM 1 BY 1
102700        UNTIL WK-N-THREAD-IDX > WK-C-DTECT-THREAD-COUNT.
102800     MOVE 2 TO WK-N-DTCT-IDX.
102900     PERFORM B122-SCAN-ONE-LOCKINFO-GROUP THRU B122-EX
103000        VARYING WK-N-THREAD-IDX FROM 1 BY 1
103100        UNTIL WK-N-THREAD-IDX > WK-C-DTECT-THREAD-COUNT.
103200 B120-EX.
103300     EXIT.
103400*
103500 B121-CLEAR-ONE-COUNTED-FLAG.
103600     MOVE "N" TO WK-C-COUNTED-SW (WK-N-THREAD-IDX).
103700 B121-EX.
103800     EXIT.
103900*
104000 B122-SCAN-ONE-LOCKINFO-GROUP.
104100     IF WK-C-COUNTED-SW (WK-N-THREAD-IDX) = "N"
104200     AND THDTHR-LOCK-INFO
104300           OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
104400           NOT = SPACES
104500        MOVE THDTHR-LOCK-INFO
104600              OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
104700           TO WK-C-LOCKINFO-HOLD
104800        MOVE ZERO TO WK-N-GROUP-COUNT
104900        PERFORM B123-COUNT-ONE-GROUP-MEMBER THRU B123-EX
105000           VARYING WK-N-THREAD-IDX-2 FROM WK-N-THREAD-IDX BY 1
105100           UNTIL WK-N-THREAD-IDX-2 > WK-C-DTECT-THREAD-COUNT
105200        IF WK-N-GROUP-COUNT > 3
105300        AND WK-N-FINDING-COUNT < 50
105400           PERFORM B910-ADD-FINDING-FROM-CATALOGUE THRU B910-EX
105500           MOVE WK-N-GROUP-COUNT
105600              TO THDPRB-AFFECTED-THREADS
105700                 OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
105800           MOVE WK-N-GROUP-COUNT TO WK-N-EDIT-COUNT
105900           PERFORM B920-EDIT-COUNT-TO-TEXT THRU B920-EX
106000           STRING "락 경합이 발생하고 있습니다. " DELIMITED BY SIZE
106100                  WK-C-LOCKINFO-HOLD DELIMITED BY SPACE
106150                  "에서 " DELIMITED BY SIZE
106200                  WK-C-COUNT-TEXT DELIMITED BY SPACE
106300                  "개 스레드가 대기 중입니다." DELIMITED BY SIZE
106500              INTO THDPRB-DESCRIPTION
106600                 OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
106700        END-IF
106800     END-IF.
106900 B122-EX.
107000     EXIT.
107100*
107200 B123-COUNT-ONE-GROUP-MEMBER.
107300     IF THDTHR-LOCK-INFO
107400           OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX-2)
107500           = WK-C-LOCKINFO-HOLD
107600        ADD 1 TO WK-N-GROUP-COUNT
107700        MOVE "Y" TO WK-C-COUNTED-SW (WK-N-THREAD-IDX-2)
107800     END-IF.
107900 B123-EX.
108000     EXIT.
108100*
108200 EJECT
108300 B130-DETECT-THREAD-POOL-EXHAUSTED.
108400*   DETECTOR 8 - COUNT THREADS WHOSE ENTIRE CAPTURED STACK TEXT
108500*   MATCHES A THREAD-POOL/EXECUTOR ALTERNATIVE, WHOLE-LIST
108600*   FILTERED-COUNT STYLE (SAME B900 MATCH TEST AS B200 USES
108700*   PER-THREAD, JUST DRIVEN FROM HERE WITH THE ROW PINNED).
108800     MOVE ZERO TO WK-N-POOL-COUNT.
108900     MOVE 8 TO WK-N-DTCT-IDX.
109000     PERFORM B131-COUNT-ONE-THREAD-POOL THRU B131-EX
109100        VARYING WK-N-THREAD-IDX FROM 1 BY 1
109200        UNTIL WK-N-THREAD-IDX > WK-C-DTECT-THREAD-COUNT.
109300     IF WK-N-POOL-COUNT > 10
109400     AND WK-N-FINDING-COUNT < 50
109500        PERFORM B910-ADD-FINDING-FROM-CATALOGUE THRU B910-EX
109600        MOVE WK-N-POOL-COUNT
109700           TO THDPRB-AFFECTED-THREADS
109800              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
109900        MOVE WK-N-POOL-COUNT TO WK-N-EDIT-COUNT
110000        PERFORM B920-EDIT-COUNT-TO-TEXT THRU B920-EX
110100        STRING "스레드 풀이 고갈되었습니다. " DELIMITED BY SIZE
110200               WK-C-COUNT-TEXT DELIMITED BY SPACE
110300               "개의 스레드 풀 스레드가 있습니다."
110400                  DELIMITED BY SIZE
110500           INTO THDPRB-DESCRIPTION
110600              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
110700        MOVE ZERO TO WK-N-RELATED-COUNT
110800        PERFORM B132-COPY-ONE-POOL-NAME THRU B132-EX
110900           VARYING WK-N-THREAD-IDX FROM 1 BY 1
111000           UNTIL WK-N-THREAD-IDX > WK-C-DTECT-THREAD-COUNT
111100              OR WK-N-RELATED-COUNT = 50
111200        MOVE WK-N-RELATED-COUNT
111300           TO THDPRB-RELATED-THREAD-COUNT
111400              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
111500     END-IF.
111600 B130-EX.
111700     EXIT.
111800*
111900 B131-COUNT-ONE-THREAD-POOL.
112000     PERFORM B900-TEST-WHOLE-STRING-MATCH THRU B900-EX.
112100     IF WK-C-DTCT-MATCHED
112200        ADD 1 TO WK-N-POOL-COUNT
112300     END-IF.
112400 B131-EX.
112500     EXIT.
112600*
112700 B132-COPY-ONE-POOL-NAME.
112800     PERFORM B900-TEST-WHOLE-STRING-MATCH THRU B900-EX.
112900     IF WK-C-DTCT-MATCHED
113000        ADD 1 TO WK-N-RELATED-COUNT
113100        MOVE THDTHR-NAME
113200              OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
113300           TO THDPRB-RELATED-THREAD-NAME
113400              OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
113500              (WK-N-RELATED-COUNT)
113600     END-IF.
113700 B132-EX.
113800     EXIT.
113900*
114000 EJECT
114100 B200-RUN-PER-THREAD-DETECTORS.
114200*   17 PER-THREAD DETECTORS (ROWS 3-7 AND 9-19) - FOR EVERY
114300*   THREAD, TRY EVERY ACTIVE PER-THREAD CATALOGUE ROW.  ROWS
114400*   1/2/8 (WHOLE-LIST) AND THE 14 DEAD ROWS ARE SKIPPED BY THE
114500*   SCOPE/ACTIVE-SW TEST IN B210.
114600     PERFORM B205-SCAN-ONE-THREAD THRU B205-EX
114700        VARYING WK-N-THREAD-IDX FROM 1 BY 1
114800        UNTIL WK-N-THREAD-IDX > WK-C-DTECT-THREAD-COUNT.
114900 B200-EX.
115000     EXIT.
115100*
115200 B205-SCAN-ONE-THREAD.
115300     PERFORM B210-APPLY-ONE-DETECTOR THRU B210-EX
115400        VARYING WK-N-DTCT-IDX FROM 1 BY 1
115500        UNTIL WK-N-DTCT-IDX > 33.
115600 B205-EX.
115700     EXIT.
115800*
115900 B210-APPLY-ONE-DETECTOR.
116000     IF DTCT-IS-ACTIVE (WK-N-DTCT-IDX)
116100     AND DTCT-SCOPE-IS-PER-THREAD (WK-N-DTCT-IDX)
116200        PERFORM B900-TEST-WHOLE-STRING-MATCH THRU B900-EX
116300        IF WK-C-DTCT-MATCHED
116400        AND WK-N-FINDING-COUNT < 50
116500           PERFORM B910-ADD-FINDING-FROM-CATALOGUE THRU B910-EX
116600           MOVE 1
116700              TO THDPRB-AFFECTED-THREADS
116800                 OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
116900           MOVE 1
117000              TO THDPRB-RELATED-THREAD-COUNT
117100                 OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
117200           MOVE THDTHR-NAME
117300                 OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
117400              TO THDPRB-RELATED-THREAD-NAME
117500                 OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT) (1)
117550*                        TDA033 - DESCRIPTION NO LONGER BUILT
117560*                        HERE - B910 ABOVE ALREADY MOVED THE
117570*                        FIXED CATALOGUE SENTENCE FOR THIS ROW
118400        END-IF
118500     END-IF.
118600 B210-EX.
118700     EXIT.
118800*
118900 EJECT
119000 B900-TEST-WHOLE-STRING-MATCH.
119100*   WHOLE-STRING MATCH, NOT SUBSTRING - THE THREAD'S ENTIRE
119200*   CAPTURED STACK TEXT (WK-N-THREAD-IDX) MUST EQUAL ONE OF THE
119300*   CURRENT DETECTOR'S (WK-N-DTCT-IDX) ALT-TEXT ENTRIES,
119400*   CHARACTER FOR CHARACTER OVER THE FULL PIC X(32000) - NOT
119500*   "FIXED" INTO AN INSPECT/UNSTRING SUBSTRING TEST, THAT IS
119600*   THE BEHAVIOUR THE SOURCE MODEL ACTUALLY HAS.
119700     SET WK-C-DTCT-NOT-MATCHED TO TRUE.
119800     PERFORM B905-TEST-ONE-ALTERNATIVE THRU B905-EX
119900        VARYING WK-N-ALT-IDX FROM 1 BY 1
120000        UNTIL WK-N-ALT-IDX > DTCT-ALT-COUNT (WK-N-DTCT-IDX)
120100           OR WK-C-DTCT-MATCHED.
120200 B900-EX.
120300     EXIT.
120400*
120500 B905-TEST-ONE-ALTERNATIVE.
120600     IF THDTHR-STACK-TEXT
120700           OF WK-C-DTECT-THREAD-TABLE (WK-N-THREAD-IDX)
120800           = DTCT-ALT-TEXT (WK-N-DTCT-IDX, WK-N-ALT-IDX)
120900        SET WK-C-DTCT-MATCHED TO TRUE
121000     END-IF.
121100 B905-EX.
121200     EXIT.
121300*
121400 EJECT
121500 B910-ADD-FINDING-FROM-CATALOGUE.
121600*   CALLER MUST CHECK WK-N-FINDING-COUNT < 50 BEFORE PERFORMING
121700*   THIS - IT ONLY DOES THE ADD AND THE SIX CATALOGUE-DRIVEN
121800*   MOVES.  AFFECTED-THREADS / RELATED-THREAD-* ARE LEFT FOR THE
121850*   CALLER TO FILL IN AFTERWARDS.  DESCRIPTION COMES STRAIGHT
121860*   FROM THE CATALOGUE TOO (TDA033) - THE 3 WHOLE-LIST CALLERS
121870*   (B110/B122/B130) OVERWRITE IT RIGHT AFTER WITH THEIR OWN
121880*   COUNT-BEARING SENTENCE, SO THIS IS ONLY THE FINAL WORD FOR
121890*   THE 16 FIXED-SENTENCE PER-THREAD ROWS.
122000     ADD 1 TO WK-N-FINDING-COUNT.
122100     MOVE DTCT-NAME (WK-N-DTCT-IDX)
122200        TO THDPRB-NAME OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
122300     MOVE DTCT-SEVERITY (WK-N-DTCT-IDX)
122400        TO THDPRB-SEVERITY
122500           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
122600     MOVE DTCT-SEVERITY-RANK (WK-N-DTCT-IDX)
122700        TO THDPRB-SEVERITY-RANK
122800           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
122900     MOVE DTCT-CONFIDENCE (WK-N-DTCT-IDX)
123000        TO THDPRB-CONFIDENCE
123100           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
123200     MOVE DTCT-ROOT-CAUSE (WK-N-DTCT-IDX)
123300        TO THDPRB-ROOT-CAUSE
123400           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
123500     MOVE DTCT-SOLUTION (WK-N-DTCT-IDX)
123600        TO THDPRB-SOLUTION
123700           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
123800     MOVE DTCT-DESCRIPTION (WK-N-DTCT-IDX)
123900        TO THDPRB-DESCRIPTION
124000           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
124100     MOVE ZERO
124200        TO THDPRB-AFFECTED-THREADS
124300           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT)
124400           THDPRB-RELATED-THREAD-COUNT
124500           OF WK-C-FINDING-ENTRY (WK-N-FINDING-COUNT).
124600 B910-EX.
124700     EXIT.
124800*
124900 B920-EDIT-COUNT-TO-TEXT.
125000*   WK-N-EDIT-COUNT IN, WK-C-COUNT-TEXT OUT (LEADING SPACES
125100*   STRIPPED) - SEE THDPARSE'S UNSTRING-DELIMITED-BY-ALL-SPACE
125200*   NOTE FOR WHY THIS TWO-FIELD SHAPE IS USED.
125300     MOVE WK-N-EDIT-COUNT TO WK-E-EDIT-COUNT.
125400     MOVE SPACES TO WK-C-COUNT-JUNK.
125500     MOVE SPACES TO WK-C-COUNT-TEXT.
125600     UNSTRING WK-E-EDIT-COUNT DELIMITED BY ALL SPACE
125700        INTO WK-C-COUNT-JUNK, WK-C-COUNT-TEXT.
125800 B920-EX.
125900     EXIT.
126000*
126100 EJECT
126200 C000-RANK-FINDINGS.
126300*   MANUAL EXCHANGE SORT (BUBBLE STYLE) - SEVERITY-RANK
126400*   DESCENDING, AFFECTED-THREADS DESCENDING AS TIEBREAK.  NO
126500*   SORT VERB USED - THIS IS A WORKING-STORAGE TABLE, NOT A
126600*   FILE.
126700     IF WK-N-FINDING-COUNT > 1
126800        PERFORM C010-SORT-ONE-PASS THRU C010-EX
126900           VARYING WK-N-SORT-IDX-1 FROM 1 BY 1
127000           UNTIL WK-N-SORT-IDX-1 > WK-N-FINDING-COUNT - 1
127100     END-IF.
127200 C000-EX.
127300     EXIT.
127400*
127500 C010-SORT-ONE-PASS.
127600     COMPUTE WK-N-PASS-LIMIT =
127700        WK-N-FINDING-COUNT - WK-N-SORT-IDX-1.
127800     PERFORM C020-COMPARE-ONE-PAIR THRU C020-EX
127900        VARYING WK-N-SORT-IDX-2 FROM 1 BY 1
128000        UNTIL WK-N-SORT-IDX-2 > WK-N-PASS-LIMIT.
128100 C010-EX.
128200     EXIT.
128300*
128400 C020-COMPARE-ONE-PAIR.
128500     IF (THDPRB-SEVERITY-RANK
128600            OF WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2)
128700            < THDPRB-SEVERITY-RANK
128800               OF WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2 + 1))
128900     OR (THDPRB-SEVERITY-RANK
129000            OF WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2)
129100            = THDPRB-SEVERITY-RANK
129200               OF WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2 + 1)
129300        AND THDPRB-AFFECTED-THREADS
129400               OF WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2)
129500            < THDPRB-AFFECTED-THREADS
129600               OF WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2 + 1))
129700        MOVE WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2)
129800           TO WK-C-FINDING-SWAP-AREA
129900        MOVE WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2 + 1)
130000           TO WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2)
130100        MOVE WK-C-FINDING-SWAP-AREA
130200           TO WK-C-FINDING-ENTRY (WK-N-SORT-IDX-2 + 1)
130300     END-IF.
130400 C020-EX.
130500     EXIT.
130600*
130700 EJECT
130800 C900-TRUNCATE-TOP-3.
130900     IF WK-N-FINDING-COUNT > 3
131000        MOVE 3 TO WK-C-DTECT-PROBLEM-COUNT
131100     ELSE
131200        MOVE WK-N-FINDING-COUNT TO WK-C-DTECT-PROBLEM-COUNT
131300     END-IF.
131400     IF WK-C-DTECT-PROBLEM-COUNT > 0
131500        PERFORM C910-COPY-ONE-TOP-FINDING THRU C910-EX
131600           VARYING WK-N-SORT-IDX-1 FROM 1 BY 1
131700           UNTIL WK-N-SORT-IDX-1 > WK-C-DTECT-PROBLEM-COUNT
131800     END-IF.
131900 C900-EX.
132000     EXIT.
132100*
132200 C910-COPY-ONE-TOP-FINDING.
132300     MOVE WK-C-FINDING-ENTRY (WK-N-SORT-IDX-1)
132400        TO WK-C-DTECT-PROBLEM-TABLE (WK-N-SORT-IDX-1).
132500 C910-EX.
132600     EXIT.
132700*
132800 C990-SET-ACTIVE-COUNT.
132900*   TDA016 - LET THDMPRPT SHOW HOW MANY OF THE 33 ROWS ARE LIVE
133000*   WITHOUT KNOWING THE TABLE LAYOUT ITSELF.
133100     MOVE ZERO TO WK-N-ACTIVE-COUNT.
133200     PERFORM C991-COUNT-ONE-ACTIVE-ROW THRU C991-EX
133300        VARYING WK-N-TBL-IDX FROM 1 BY 1
133400        UNTIL WK-N-TBL-IDX > 33.
133500     MOVE WK-N-ACTIVE-COUNT TO WK-C-DTECT-ACTIVE-COUNT.
133600 C990-EX.
133700     EXIT.
133800*
133900 C991-COUNT-ONE-ACTIVE-ROW.
134000     IF DTCT-IS-ACTIVE (WK-N-TBL-IDX)
134100        ADD 1 TO WK-N-ACTIVE-COUNT
134200     END-IF.
134300 C991-EX.
134400     EXIT.
134500*
134600 EJECT
134700 Z000-END-PROGRAM-ROUTINE.
134800     MOVE SPACES TO WK-C-DTECT-ERROR-CD.
134900     GOBACK.
135000 Z000-EX.
135100     EXIT.
