000100***************************************************************
000200* THDCMWS.cpybk
000300***************************************************************
000400* COPYBOOK    : THDCMWS
000500* DESCRIPTION : COMMON WORK AREA COPIED INTO EVERY PROGRAM ON
000600*               THE THD JOB STREAM - FILE-STATUS
000700*               CONDITION NAMES AND THE FOUND/NOT-FOUND SWITCH
000800*               PAIR THIS SHOP USES ON EVERY PROJECT.  THE
000900*               SISTER COPYBOOK ASCMWS USED ON THE TRF/REM
001000*               INTERFACE IS DB2/INDEXED-FILE FLAVOURED - THIS
001100*               ONE IS THE LINE-SEQUENTIAL EQUIVALENT.
001200***************************************************************
001300* AMENDMENT HISTORY:
001400***************************************************************
001500* TDA008 TMPRVD 12/03/2018 - E-REQUEST 51120
001600*        - INITIAL VERSION
001650* TDA028 TMPJZM 18/05/2020 - E-REQUEST 53622
001660*        - TRAILING FILLER ADDED SO THE COMMON AREA HAS ROOM
001670*          TO GROW WITHOUT RESHUFFLING EVERY PROGRAM THAT
001680*          COPIES IT
001700***************************************************************
001800
001900 01  WK-C-COMMON.
002000     05  WK-C-FILE-STATUS             PIC X(002).
002100         88  WK-C-SUCCESSFUL                  VALUE "00".
002200         88  WK-C-RECORD-NOT-FOUND            VALUE "10".
002300         88  WK-C-END-OF-FILE                 VALUE "10".
002400     05  WK-C-FOUND                   PIC X(001) VALUE "Y".
002500     05  WK-C-NOT-FOUND               PIC X(001) VALUE "N".
002600     05  WK-C-YES-NO-SW               PIC X(001).
002700         88  WK-C-YES                         VALUE "Y".
002800         88  WK-C-NO                          VALUE "N".
002850     05  FILLER                       PIC X(004).
