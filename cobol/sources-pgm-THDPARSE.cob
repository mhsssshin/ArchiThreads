000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     THDPARSE.
000500 AUTHOR.         R VENKATESAN.
000600 INSTALLATION.   MERCURIA - GLOBAL TRANSACTION BANKING.
000700 DATE-WRITTEN.   14 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PARSE A JVM THREAD
001200*               DUMP TEXT BLOB INTO ONE THREAD-DUMP HEADER PLUS
001300*               A TABLE OF PER-THREAD RECORDS, AND TO ROLL UP
001400*               THE FIVE NAMED THREAD-STATE COUNTS.  CALLED BY
001500*               THDMPRPT WITH THE DUMP ALREADY SPLIT INTO A
001600*               LINE TABLE.
001700*
001710*THIS MEMBER STARTED LIFE AS THE OLD TFSBNKAC ACCOUNT-LOOKUP
001720*PASS - THE SOURCE SAT UNUSED AFTER THE ACCOUNT FILE WAS MOVED
001730*OFF THIS REGION IN THE MID-1990S UNTIL E-REQUEST 51120
001740*REPURPOSED THE SHELL (RECORD-SCAN LOOP AND ALL) AS THE THD
001750*JOB STREAM'S DUMP-PARSING ROUTINE BELOW.  THE TDA LOG PICKS UP
001760*AT TDA012 BECAUSE THIS SHOP'S TICKET NUMBERING ONLY STARTED
001770*BEING RECORDED IN-LINE FROM THAT REQUEST FORWARD - THE EARLIER
001780*HISTORY WAS LOGGED BY HAND IN THE OLD PROGRAM LIBRARY AND HAS
001790*NO TDA NUMBER OF ITS OWN.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002110*        RVD    03/11/1989 -             ADD SECOND ACCOUNT-
002120*                             STATUS PASS SO THE CALLER NO
002130*                             LONGER HAD TO WALK THE ACCOUNT
002140*                             TABLE TWICE
002150*        TMPRVD 22/06/1994 -             ADD BRANCH-ID / TELLER-
002160*                             ID CAPTURE FOR THE NEWER TELLER
002170*                             TERMINALS
002180*        TMPJP6 03/12/1998 -             Y2K DATE-WINDOW SWEEP
002190*                             ON THE OLD ACCOUNT-LOOKUP PASS -
002200*                             WS-CENTURY WORK FIELDS REVIEWED,
002210*                             NO 2-DIGIT YEAR LOGIC FOUND, NONE
002220*                             TO FIX, LOGGED FOR AUDIT SIGN-OFF
002230*                             ONLY
002240* TDA012 RVD    12/03/2018 - E-REQUEST 51120 - INITIAL VERSION
002250*                             OF THE DUMP-PARSING ROUTINE - HEADER
002260*                             PASS, THREAD PASS AND STATISTICS
002270*                             PASS ALL IN THIS ONE MEMBER
002280* TDA013 CMPESQ 14/08/2018 - CORRECTED "PARKING TO WAIT FOR"
002290*                             SPELLING IN THE LOCK-INFO SCAN -
002300*                             WAS MISSING ENTRIES ON JDK 1.5
002310*                             DUMPS
003400* TDA031 TMPJZM 19/02/2020 - E-REQUEST 53401 - ADDED THE
003500*                             TERMINATED-THREADS COUNT TO THE
003600*                             STATISTICS PASS - CALLER WAS LEFT
003700*                             TO DERIVE IT AS TOTAL MINUS THE
003800*                             OTHER FOUR COUNTS BEFORE THIS
003850* TDA030 TMPJZM 18/05/2020 - E-REQUEST 53622 - TRAILING FILLER
003860*                             ADDED TO THE SWITCH, WORK-FIELD AND
003870*                             LITERAL-TABLE GROUPS SO THEY HAVE
003880*                             ROOM TO GROW WITHOUT A RESHUFFLE
003900*----------------------------------------------------------------*
004400        EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* NO FILES - THIS ROUTINE WORKS ENTIRELY OFF THE LINKAGE TABLES
005800* BUILT AND OWNED BY THE CALLING PROGRAM THDMPRPT
005900*
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600*
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(024)        VALUE
007100     "** PROGRAM THDPARSE **".
007200*
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400     COPY THDCMWS.
007500*
007600 01  WK-C-SCAN-SWITCHES.
007700     05  WK-C-THREAD-OPEN-SW          PIC X(001)  VALUE "N".
007800         88  WK-C-THREAD-IS-OPEN              VALUE "Y".
007900         88  WK-C-THREAD-NOT-OPEN             VALUE "N".
008000     05  WK-C-STACK-SEEN-SW           PIC X(001)  VALUE "N".
008100         88  WK-C-STACK-LINE-SEEN             VALUE "Y".
008200         88  WK-C-STACK-LINE-NOT-SEEN          VALUE "N".
008300     05  WK-C-HDR-TS-FOUND-SW         PIC X(001)  VALUE "N".
008400     05  WK-C-HDR-VER-FOUND-SW        PIC X(001)  VALUE "N".
008500     05  WK-C-HDR-ARG-FOUND-SW        PIC X(001)  VALUE "N".
008550     05  FILLER                       PIC X(004).
008600*
008700 01  WK-C-CURRENT-THREAD.
008800*                        WORK COPY OF THE THREAD BEING BUILT -
008900*                        MOVED TO THE OUTPUT TABLE ON CLOSE
009000     COPY THDREC.
009100 01  WK-C-CURRENT-STACK-TEXT REDEFINES WK-C-CURRENT-THREAD.
009200*                        FLAT-TEXT VIEW OF THE CURRENT THREAD
009300*                        USED ONLY BY Y700-DEBUG-DISPLAY
009400     05  FILLER                       PIC X(802).
009500     05  WK-C-CURRENT-STACK-TEXT-X    PIC X(32198).
009600*
009700 01  WK-C-WORK-FIELDS.
009800     05  WK-N-LINE-IDX                PIC 9(004) COMP.
009900     05  WK-N-THREAD-IDX              PIC 9(004) COMP.
010000     05  WK-N-TS-POS                  PIC 9(003) COMP.
010100     05  WK-N-SUB-POS                 PIC 9(003) COMP.
010200     05  WK-N-STACK-PTR               PIC 9(005) COMP.
010300     05  WK-C-JUNK-BEFORE             PIC X(200).
010400     05  WK-C-REMAINDER               PIC X(200).
010500     05  WK-C-REMAINDER-2             PIC X(200).
010600     05  WK-C-SUBTOKEN                PIC X(020).
010650     05  FILLER                       PIC X(004).
010700*
010800 01  WK-C-TS-CANDIDATE.
010900*                        yyyy-MM-dd HH:mm:ss CANDIDATE, TESTED
011000*                        CHARACTER-CLASS BY CHARACTER-CLASS -
011100*                        NO INTRINSIC FUNCTIONS USED
011200     05  WK-C-TS-YEAR                 PIC X(004).
011300     05  WK-C-TS-DASH1                PIC X(001).
011400     05  WK-C-TS-MONTH                PIC X(002).
011500     05  WK-C-TS-DASH2                PIC X(001).
011600     05  WK-C-TS-DAY                  PIC X(002).
011700     05  WK-C-TS-SPACE                PIC X(001).
011800     05  WK-C-TS-HOUR                 PIC X(002).
011900     05  WK-C-TS-COLON1               PIC X(001).
012000     05  WK-C-TS-MINUTE               PIC X(002).
012100     05  WK-C-TS-COLON2               PIC X(001).
012200     05  WK-C-TS-SECOND               PIC X(002).
012300 01  WK-C-TS-CANDIDATE-N REDEFINES WK-C-TS-CANDIDATE.
012400*                        NUMERIC VIEW OF THE SAME 19 BYTES,
012500*                        USED FOR THE IS-NUMERIC TEST ON EACH
012600*                        DIGIT GROUP
012700     05  WK-N-TS-YEAR                 PIC 9(004).
012800     05  FILLER                       PIC X(001).
012900     05  WK-N-TS-MONTH                PIC 9(002).
013000     05  FILLER                       PIC X(001).
013100     05  WK-N-TS-DAY                  PIC 9(002).
013200     05  FILLER                       PIC X(001).
013300     05  WK-N-TS-HOUR                 PIC 9(002).
013400     05  FILLER                       PIC X(001).
013500     05  WK-N-TS-MINUTE               PIC 9(002).
013600     05  FILLER                       PIC X(001).
013700     05  WK-N-TS-SECOND               PIC 9(002).
013800*
013900 01  WK-C-LITERALS.
014000     05  C-HOTSPOT-TAG                PIC X(011) VALUE
014100         "Server VM (".
014200     05  C-CMDLINE-TAG                PIC X(023) VALUE
014300         "Command line arguments:".
014400     05  C-DAEMON-TAG                 PIC X(006) VALUE "daemon".
014500     05  C-JLT-STATE-TAG              PIC X(024) VALUE
014600         "java.lang.Thread.State: ".
014700     05  C-WAITING-ON-TAG             PIC X(013) VALUE
014800         "- waiting on ".
014900     05  C-PARKING-TAG                PIC X(022) VALUE
015000         "- parking to wait for ".
015100     05  C-LOCKED-TAG                 PIC X(009) VALUE
015200         "- locked ".
015300     05  C-TAB-AT-TAG                 PIC X(004) VALUE
015400         X"09617420".
015500*                        TAB + "AT " - START OF A STACK FRAME
015600     05  C-TAB-DASH-TAG               PIC X(003) VALUE
015700         X"092D20".
015800*                        TAB + "- "  - START OF A LOCK LINE
015900     05  C-BLOCKED-LIT                PIC X(007) VALUE "BLOCKED".
016000     05  C-WAITING-LIT                PIC X(007) VALUE "WAITING".
016100     05  C-TIMED-WAIT-LIT             PIC X(013) VALUE
016200         "TIMED_WAITING".
016300     05  C-RUNNABLE-LIT               PIC X(008) VALUE
016400         "RUNNABLE".
016500     05  C-TERMINATED-LIT             PIC X(010) VALUE
016600         "TERMINATED".
016700     05  C-QUOTE-CHAR                 PIC X(001) VALUE '"'.
016800     05  C-NUMID-TAG                  PIC X(001) VALUE "#".
016900     05  C-PRIO-TAG                   PIC X(005) VALUE "prio=".
017000     05  C-OSPRIO-TAG                 PIC X(008) VALUE
017100         "os_prio=".
017200     05  C-TID-TAG                    PIC X(004) VALUE "tid=".
017300     05  C-NID-TAG                    PIC X(004) VALUE "nid=".
017400     05  C-NATIVEID-TAG               PIC X(009) VALUE            TDA010  
017500         "nativeId=".
017600     05  C-JAVATHRID-TAG              PIC X(013) VALUE            TDA010
017700         "javaThreadId=".
017750     05  FILLER                       PIC X(004).
017800*
017900*****************
018000 LINKAGE SECTION.
018100*****************
018200        COPY PARSEREC.
018300*
018400********************************************
018500 PROCEDURE DIVISION USING WK-C-PARSE-RECORD.
018600********************************************
018700 MAIN-MODULE.
018800     PERFORM A000-START-PROGRAM-ROUTINE
018900        THRU A099-START-PROGRAM-ROUTINE-EX.
019000     PERFORM B000-MAIN-PROCESSING
019100        THRU B999-MAIN-PROCESSING-EX.
019200     PERFORM Z000-END-PROGRAM-ROUTINE
019300        THRU Z999-END-PROGRAM-ROUTINE-EX.
019400 EXIT PROGRAM.
019500*
019600*----------------------------------------------------------------*
019700 A000-START-PROGRAM-ROUTINE.
019800*----------------------------------------------------------------*
019900*   UPSI-0 IS THE JOB STREAM'S TRACE SWITCH - IT IS SET BEFORE
020000*   THE RUN UNIT STARTS AND IS ONLY EVER TESTED HERE, NEVER
020100*   FORCED, SO THAT A CALLER RUNNING WITH TRACE ON GETS A
020200*   Y700 LINE OUT OF THIS ROUTINE FOR EVERY THREAD CLOSED.
020300     INITIALIZE WK-C-PARSE-OUTPUT.
020400     MOVE SPACES                    TO WK-C-PARSE-ERROR-CD.
020500     SET  WK-C-THREAD-NOT-OPEN              TO TRUE.
020600     SET  WK-C-STACK-LINE-NOT-SEEN          TO TRUE.
020700     MOVE "N"                        TO WK-C-HDR-TS-FOUND-SW
020800                                         WK-C-HDR-VER-FOUND-SW
020900                                         WK-C-HDR-ARG-FOUND-SW.
021000*----------------------------------------------------------------*
021100 A099-START-PROGRAM-ROUTINE-EX.
021200*----------------------------------------------------------------*
021300 EXIT.
021400*
021500*----------------------------------------------------------------*
021600 B000-MAIN-PROCESSING.
021700*----------------------------------------------------------------*
021800     PERFORM B100-EXTRACT-HEADER-FIELDS
021900        THRU B100-EXTRACT-HEADER-FIELDS-EX.
022000     PERFORM B200-SCAN-DUMP-LINES
022100        THRU B200-SCAN-DUMP-LINES-EX.
022200     PERFORM B300-ACCUMULATE-STATISTICS
022300        THRU B300-ACCUMULATE-STATISTICS-EX.
022400*----------------------------------------------------------------*
022500 B999-MAIN-PROCESSING-EX.
022600*----------------------------------------------------------------*
022700 EXIT.
022800*
022900*----------------------------------------------------------------*
023000 B100-EXTRACT-HEADER-FIELDS.
023100*----------------------------------------------------------------*
023200*   FIRST-MATCH-WINS PASS OVER THE WHOLE LINE TABLE - TIMESTAMP,
023300*   JVM VERSION, JVM ARGS.  A FIELD LEFT BLANK MEANS THE PATTERN
023400*   NEVER OCCURRED - THAT IS NOT AN ERROR CONDITION.
023500*----------------------------------------------------------------*
023600     PERFORM B105-EXTRACT-HEADER-ONE-LINE
023700        THRU B105-EXTRACT-HEADER-ONE-LINE-EX
023800        VARYING WK-N-LINE-IDX FROM 1 BY 1
023900        UNTIL WK-N-LINE-IDX > WK-C-PARSE-LINE-COUNT.
024000*----------------------------------------------------------------*
024100 B100-EXTRACT-HEADER-FIELDS-EX.
024200*----------------------------------------------------------------*
024300 EXIT.
024400*
024500*----------------------------------------------------------------*
024600 B105-EXTRACT-HEADER-ONE-LINE.
024700*----------------------------------------------------------------*
024800     IF WK-C-HDR-TS-FOUND-SW = "N"
024900        PERFORM B110-SCAN-LINE-FOR-TIMESTAMP
025000           THRU B110-SCAN-LINE-FOR-TIMESTAMP-EX
025100     END-IF.
025200     IF WK-C-HDR-VER-FOUND-SW = "N"
025300        PERFORM B120-SCAN-LINE-FOR-VERSION
025400           THRU B120-SCAN-LINE-FOR-VERSION-EX
025500     END-IF.
025600     IF WK-C-HDR-ARG-FOUND-SW = "N"
025700        PERFORM B130-SCAN-LINE-FOR-ARGS
025800           THRU B130-SCAN-LINE-FOR-ARGS-EX
025900     END-IF.
026000*----------------------------------------------------------------*
026100 B105-EXTRACT-HEADER-ONE-LINE-EX.
026200*----------------------------------------------------------------*
026300 EXIT.
026400*
026500*----------------------------------------------------------------*
026600 B110-SCAN-LINE-FOR-TIMESTAMP.
026700*----------------------------------------------------------------*
026800     PERFORM B115-TEST-ONE-TS-POSITION
026900        THRU B115-TEST-ONE-TS-POSITION-EX
027000        VARYING WK-N-TS-POS FROM 1 BY 1
027100        UNTIL WK-N-TS-POS > 182
027200           OR WK-C-HDR-TS-FOUND-SW = "Y".
027300*----------------------------------------------------------------*
027400 B110-SCAN-LINE-FOR-TIMESTAMP-EX.
027500*----------------------------------------------------------------*
027600 EXIT.
027700*
027800*----------------------------------------------------------------*
027900 B115-TEST-ONE-TS-POSITION.
028000*----------------------------------------------------------------*
028100     MOVE WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
028200            (WK-N-TS-POS : 19)     TO WK-C-TS-CANDIDATE.
028300     IF  WK-N-TS-YEAR   IS NUMERIC
028400     AND WK-C-TS-DASH1  = "-"
028500     AND WK-N-TS-MONTH  IS NUMERIC
028600     AND WK-C-TS-DASH2  = "-"
028700     AND WK-N-TS-DAY    IS NUMERIC
028800     AND WK-C-TS-SPACE  = " "
028900     AND WK-N-TS-HOUR   IS NUMERIC
029000     AND WK-C-TS-COLON1 = ":"
029100     AND WK-N-TS-MINUTE IS NUMERIC
029200     AND WK-C-TS-COLON2 = ":"
029300     AND WK-N-TS-SECOND IS NUMERIC
029400        MOVE WK-C-TS-CANDIDATE  TO THDHDR-DUMP-TIMESTAMP
029500                                   OF WK-C-PARSE-HEADER
029600        MOVE "Y"                TO WK-C-HDR-TS-FOUND-SW
029700     END-IF.
029800*----------------------------------------------------------------*
029900 B115-TEST-ONE-TS-POSITION-EX.
030000*----------------------------------------------------------------*
030100 EXIT.
030200*
030300*----------------------------------------------------------------*
030400 B120-SCAN-LINE-FOR-VERSION.
030500*----------------------------------------------------------------*
030600     MOVE SPACES TO WK-C-REMAINDER WK-C-REMAINDER-2.
030700     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
030800        DELIMITED BY C-HOTSPOT-TAG
030900        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
031000     IF WK-C-REMAINDER NOT = SPACES
031100        UNSTRING WK-C-REMAINDER
031200           DELIMITED BY ")"
031300           INTO THDHDR-JVM-VERSION OF WK-C-PARSE-HEADER
031400        MOVE "Y" TO WK-C-HDR-VER-FOUND-SW
031500     END-IF.
031600*----------------------------------------------------------------*
031700 B120-SCAN-LINE-FOR-VERSION-EX.
031800*----------------------------------------------------------------*
031900 EXIT.
032000*
032100*----------------------------------------------------------------*
032200 B130-SCAN-LINE-FOR-ARGS.
032300*----------------------------------------------------------------*
032400     MOVE SPACES TO WK-C-REMAINDER.
032500     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
032600        DELIMITED BY C-CMDLINE-TAG
032700        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
032800     IF WK-C-REMAINDER NOT = SPACES
032900        MOVE WK-C-REMAINDER TO THDHDR-JVM-ARGS
033000                                OF WK-C-PARSE-HEADER
033100        MOVE "Y" TO WK-C-HDR-ARG-FOUND-SW
033200     END-IF.
033300*----------------------------------------------------------------*
033400 B130-SCAN-LINE-FOR-ARGS-EX.
033500*----------------------------------------------------------------*
033600 EXIT.
033700*
033800*----------------------------------------------------------------*
033900 B200-SCAN-DUMP-LINES.
034000*----------------------------------------------------------------*
034100*   LINE-BY-LINE THREAD-BLOCK SCAN - OPENS/CLOSES THE CURRENT
034200*   THREAD ACCUMULATOR AS HEADER/BLANK LINES ARE SEEN.
034300*----------------------------------------------------------------*
034400     MOVE ZERO TO WK-C-PARSE-THREAD-COUNT.
034500     PERFORM B205-SCAN-ONE-DUMP-LINE
034600        THRU B205-SCAN-ONE-DUMP-LINE-EX
034700        VARYING WK-N-LINE-IDX FROM 1 BY 1
034800        UNTIL WK-N-LINE-IDX > WK-C-PARSE-LINE-COUNT.
034900     IF WK-C-THREAD-IS-OPEN
035000        PERFORM C000-CLOSE-CURRENT-THREAD
035100           THRU C000-CLOSE-CURRENT-THREAD-EX
035200     END-IF.
035300*----------------------------------------------------------------*
035400 B200-SCAN-DUMP-LINES-EX.
035500*----------------------------------------------------------------*
035600 EXIT.
035700*
035800*----------------------------------------------------------------*
035900 B205-SCAN-ONE-DUMP-LINE.
036000*----------------------------------------------------------------*
036100     PERFORM B240-TEST-THREAD-HEADER-LINE
036200        THRU B240-TEST-THREAD-HEADER-LINE-EX.
036300     IF WK-C-YES
036400        IF WK-C-THREAD-IS-OPEN
036500           PERFORM C000-CLOSE-CURRENT-THREAD
036600              THRU C000-CLOSE-CURRENT-THREAD-EX
036700        END-IF
036800        PERFORM B250-OPEN-NEW-THREAD
036900           THRU B250-OPEN-NEW-THREAD-EX
037000     ELSE
037100        IF WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX) = SPACES
037200           IF WK-C-THREAD-IS-OPEN
037300           AND WK-C-STACK-LINE-SEEN
037400              PERFORM C000-CLOSE-CURRENT-THREAD
037500                 THRU C000-CLOSE-CURRENT-THREAD-EX
037600           END-IF
037700        ELSE
037800           IF WK-C-THREAD-IS-OPEN
037900              PERFORM B260-APPLY-BODY-LINE
038000                 THRU B260-APPLY-BODY-LINE-EX
038100           END-IF
038200        END-IF
038300     END-IF.
038400*----------------------------------------------------------------*
038500 B205-SCAN-ONE-DUMP-LINE-EX.
038600*----------------------------------------------------------------*
038700 EXIT.
038800*
038900*----------------------------------------------------------------*
039000 B240-TEST-THREAD-HEADER-LINE.
039100*----------------------------------------------------------------*
039200*   A HEADER LINE OPENS WITH A QUOTED THREAD NAME AND ENDS WITH
039300*   A BRACKETED STATE TOKEN, E.G. "MAIN" #1 PRIO=5 ... [RUNNABLE]
039400*----------------------------------------------------------------*
039500     MOVE WK-C-NOT-FOUND TO WK-C-YES-NO-SW.
039600     IF WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX) (1:1) = C-QUOTE-CHAR
039700        MOVE SPACES TO WK-C-REMAINDER
039800        UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
039900           DELIMITED BY "["
040000           INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER
040100        IF WK-C-REMAINDER NOT = SPACES
040200           MOVE WK-C-FOUND TO WK-C-YES-NO-SW
040300        END-IF
040400     END-IF.
040500*----------------------------------------------------------------*
040600 B240-TEST-THREAD-HEADER-LINE-EX.
040700*----------------------------------------------------------------*
040800 EXIT.
040900*
041000*----------------------------------------------------------------*
041100 B250-OPEN-NEW-THREAD.
041200*----------------------------------------------------------------*
041300     INITIALIZE WK-C-CURRENT-THREAD.
041400     SET  WK-C-THREAD-IS-OPEN               TO TRUE.
041500     SET  WK-C-STACK-LINE-NOT-SEEN          TO TRUE.
041600     MOVE 1 TO WK-N-STACK-PTR.
041700     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
041800        DELIMITED BY C-QUOTE-CHAR
041900        INTO WK-C-JUNK-BEFORE, THDTHR-NAME
042000             OF WK-C-CURRENT-THREAD.
042100     PERFORM B251-EXTRACT-HEADER-SUBGROUP
042200        THRU B251-EXTRACT-HEADER-SUBGROUP-EX.
042300     MOVE SPACES TO WK-C-REMAINDER.
042400     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
042500        DELIMITED BY "[" INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
042600     UNSTRING WK-C-REMAINDER
042700        DELIMITED BY "]"
042800        INTO THDTHR-STATE-BRACKET OF WK-C-CURRENT-THREAD.
042900*   THE "DAEMON" AND "PRIO=" ETC. SUB-GROUPS ARE ALL OPTIONAL -
043000*   B251 LEAVES ANY SUB-GROUP NOT PRESENT ON THE LINE BLANK.
043100*----------------------------------------------------------------*
043200 B250-OPEN-NEW-THREAD-EX.
043300*----------------------------------------------------------------*
043400 EXIT.
043500*
043600*----------------------------------------------------------------*
043700 B251-EXTRACT-HEADER-SUBGROUP.
043800*----------------------------------------------------------------*
043900*   EACH "TAG=" SUB-GROUP IS OPTIONAL - A TAG NOT PRESENT ON THE
044000*   HEADER LINE LEAVES ITS TARGET FIELD BLANK.  SAME TWO-STEP
044100*   UNSTRING IDIOM AS B120/B130: SPLIT ON THE TAG TEXT, THEN
044200*   SPLIT THE REMAINDER ON THE NEXT BLANK OR COMMA.
044300*----------------------------------------------------------------*
044400     MOVE SPACES TO WK-C-REMAINDER WK-C-SUBTOKEN.
044500     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
044600        DELIMITED BY C-NUMID-TAG
044700        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
044800     IF WK-C-REMAINDER NOT = SPACES
044900        UNSTRING WK-C-REMAINDER DELIMITED BY " " OR ","
045000           INTO WK-C-SUBTOKEN
045100        MOVE WK-C-SUBTOKEN TO THDTHR-NUM-ID OF WK-C-CURRENT-THREAD
045200     END-IF.
045300     MOVE SPACES TO WK-C-REMAINDER WK-C-SUBTOKEN.
045400     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
045500        DELIMITED BY C-PRIO-TAG
045600        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
045700     IF WK-C-REMAINDER NOT = SPACES
045800        UNSTRING WK-C-REMAINDER DELIMITED BY " " OR ","
045900           INTO WK-C-SUBTOKEN
046000        MOVE WK-C-SUBTOKEN
046100           TO THDTHR-PRIORITY OF WK-C-CURRENT-THREAD
046200     END-IF.
046300     MOVE SPACES TO WK-C-REMAINDER WK-C-SUBTOKEN.
046400     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
046500        DELIMITED BY C-OSPRIO-TAG
046600        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
046700     IF WK-C-REMAINDER NOT = SPACES
046800        UNSTRING WK-C-REMAINDER DELIMITED BY " " OR ","
046900           INTO WK-C-SUBTOKEN
047000        MOVE WK-C-SUBTOKEN
047100           TO THDTHR-OS-PRIORITY OF WK-C-CURRENT-THREAD
047200     END-IF.
047300     MOVE SPACES TO WK-C-REMAINDER WK-C-SUBTOKEN.
047400     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
047500        DELIMITED BY C-TID-TAG
047600        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
047700     IF WK-C-REMAINDER NOT = SPACES
047800        UNSTRING WK-C-REMAINDER DELIMITED BY " " OR ","
047900           INTO WK-C-SUBTOKEN
048000        MOVE WK-C-SUBTOKEN TO THDTHR-TID OF WK-C-CURRENT-THREAD
048100     END-IF.
048200     MOVE SPACES TO WK-C-REMAINDER WK-C-SUBTOKEN.
048300     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
048400        DELIMITED BY C-NID-TAG
048500        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
048600     IF WK-C-REMAINDER NOT = SPACES
048700        UNSTRING WK-C-REMAINDER DELIMITED BY " " OR ","
048800           INTO WK-C-SUBTOKEN
048900        MOVE WK-C-SUBTOKEN TO THDTHR-NID OF WK-C-CURRENT-THREAD
049000     END-IF.
049100     MOVE SPACES TO WK-C-REMAINDER WK-C-SUBTOKEN.
049200     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
049300        DELIMITED BY C-NATIVEID-TAG
049400        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
049500     IF WK-C-REMAINDER NOT = SPACES
049600        UNSTRING WK-C-REMAINDER DELIMITED BY " " OR ","
049700           INTO WK-C-SUBTOKEN
049800        MOVE WK-C-SUBTOKEN
049900           TO THDTHR-NATIVE-ID OF WK-C-CURRENT-THREAD
050000     END-IF.
050100     MOVE SPACES TO WK-C-REMAINDER WK-C-SUBTOKEN.
050200     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
050300        DELIMITED BY C-JAVATHRID-TAG
050400        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
050500     IF WK-C-REMAINDER NOT = SPACES
050600        UNSTRING WK-C-REMAINDER DELIMITED BY " " OR ","
050700           INTO WK-C-SUBTOKEN
050800        MOVE WK-C-SUBTOKEN
050900           TO THDTHR-JAVA-THREAD-ID OF WK-C-CURRENT-THREAD
051000     END-IF.
051100*----------------------------------------------------------------*
051200 B251-EXTRACT-HEADER-SUBGROUP-EX.
051300*----------------------------------------------------------------*
051400 EXIT.
051500*
051600*----------------------------------------------------------------*
051700 B260-APPLY-BODY-LINE.
051800*----------------------------------------------------------------*
051900     MOVE SPACES TO WK-C-REMAINDER.
052000     IF WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX) NOT = SPACES
052100        UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
052200           DELIMITED BY C-DAEMON-TAG
052300           INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER
052400        IF WK-C-REMAINDER NOT = SPACES
052500           MOVE "true" TO THDTHR-DAEMON-FLAG
052600                           OF WK-C-CURRENT-THREAD
052700        END-IF
052800     END-IF.
052900     PERFORM B261-TEST-WAITING-LINE
053000        THRU B261-TEST-WAITING-LINE-EX.
053100     PERFORM B262-TEST-LOCKED-LINE
053200        THRU B262-TEST-LOCKED-LINE-EX.
053300     PERFORM B230-SET-STATE-FLAGS
053400        THRU B230-SET-STATE-FLAGS-EX.
053500     PERFORM B263-TEST-STACK-FRAME-LINE
053600        THRU B263-TEST-STACK-FRAME-LINE-EX.
053700*----------------------------------------------------------------*
053800 B260-APPLY-BODY-LINE-EX.
053900*----------------------------------------------------------------*
054000 EXIT.
054100*
054200*----------------------------------------------------------------*
054300 B261-TEST-WAITING-LINE.
054400*----------------------------------------------------------------*
054500     MOVE SPACES TO WK-C-REMAINDER.
054600     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
054700        DELIMITED BY C-WAITING-ON-TAG
054800        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
054900     IF WK-C-REMAINDER = SPACES
055000        UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
055100           DELIMITED BY C-PARKING-TAG                             TDA023  
055200           INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER
055300     END-IF.
055400     IF WK-C-REMAINDER NOT = SPACES
055500        MOVE WK-C-REMAINDER TO THDTHR-LOCK-INFO
055600                                OF WK-C-CURRENT-THREAD
055700        MOVE WK-C-REMAINDER TO THDTHR-WAITING-ON
055800                                OF WK-C-CURRENT-THREAD
055900        SET  THDTHR-WAITING-YES OF WK-C-CURRENT-THREAD TO TRUE
056000     END-IF.
056100*----------------------------------------------------------------*
056200 B261-TEST-WAITING-LINE-EX.
056300*----------------------------------------------------------------*
056400 EXIT.
056500*
056600*----------------------------------------------------------------*
056700 B262-TEST-LOCKED-LINE.
056800*----------------------------------------------------------------*
056900     MOVE SPACES TO WK-C-REMAINDER.
057000     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
057100        DELIMITED BY C-LOCKED-TAG
057200        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
057300     IF WK-C-REMAINDER NOT = SPACES
057400     AND THDTHR-LOCKED-MONITOR-COUNT OF WK-C-CURRENT-THREAD
057500           < 20
057600        ADD 1 TO THDTHR-LOCKED-MONITOR-COUNT
057700                  OF WK-C-CURRENT-THREAD
057800        MOVE WK-C-REMAINDER
057900           TO THDTHR-LOCKED-MONITOR-TEXT
058000              OF WK-C-CURRENT-THREAD
058100              (THDTHR-LOCKED-MONITOR-COUNT
058200                 OF WK-C-CURRENT-THREAD)
058300     END-IF.
058400*----------------------------------------------------------------*
058500 B262-TEST-LOCKED-LINE-EX.
058600*----------------------------------------------------------------*
058700 EXIT.
058800*
058900*----------------------------------------------------------------*
059000 B230-SET-STATE-FLAGS.
059100*----------------------------------------------------------------*
059200     MOVE SPACES TO WK-C-REMAINDER.
059300     UNSTRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
059400        DELIMITED BY C-JLT-STATE-TAG
059500        INTO WK-C-JUNK-BEFORE, WK-C-REMAINDER.
059600     IF WK-C-REMAINDER NOT = SPACES
059700        MOVE WK-C-REMAINDER TO THDTHR-JLT-STATE
059800                                OF WK-C-CURRENT-THREAD
059900        IF THDTHR-JLT-STATE OF WK-C-CURRENT-THREAD
060000              (1:7) = C-BLOCKED-LIT
060100           SET THDTHR-BLOCKED-YES OF WK-C-CURRENT-THREAD
060200              TO TRUE
060300        END-IF
060400        IF THDTHR-JLT-STATE OF WK-C-CURRENT-THREAD
060500              (1:7) = C-WAITING-LIT
060600        OR THDTHR-JLT-STATE OF WK-C-CURRENT-THREAD
060700              (1:13) = C-TIMED-WAIT-LIT
060800           SET THDTHR-WAITING-YES OF WK-C-CURRENT-THREAD
060900              TO TRUE
061000        END-IF
061100     END-IF.
061200*----------------------------------------------------------------*
061300 B230-SET-STATE-FLAGS-EX.
061400*----------------------------------------------------------------*
061500 EXIT.
061600*
061700*----------------------------------------------------------------*
061800 B263-TEST-STACK-FRAME-LINE.
061900*----------------------------------------------------------------*
062000*   EACH DUMP LINE IS A FIXED 200 BYTES, SO THE NEWLINE-JOINED
062100*   STACK TEXT ADVANCES BY A FIXED 201 BYTES A LINE (200 FOR THE
062200*   LINE ITSELF, 1 FOR THE X"0A" SEPARATOR) - STRING IS TOLD
062300*   WHERE TO PICK UP VIA WK-N-STACK-PTR RATHER THAN BY DELIMITING
062400*   ON THE ACCUMULATED TEXT ITSELF, WHICH WOULD STOP DEAD AT THE
062500*   FIRST EMBEDDED BLANK.
062600     IF (WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX) (1:4) = C-TAB-AT-TAG
062700        OR WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX) (1:3)
062800              = C-TAB-DASH-TAG)
062900        SET WK-C-STACK-LINE-SEEN                   TO TRUE
063000        IF WK-N-STACK-PTR + 201 NOT > 32000
063100           STRING WK-C-PARSE-DUMP-LINE (WK-N-LINE-IDX)
063200                     DELIMITED BY SIZE
063300                  X"0A"
063400                     DELIMITED BY SIZE
063500              INTO THDTHR-STACK-TEXT OF WK-C-CURRENT-THREAD
063600              WITH POINTER WK-N-STACK-PTR
063700           ADD 1 TO THDTHR-STACK-LINE-COUNT
063800                     OF WK-C-CURRENT-THREAD
063900        END-IF
064000     END-IF.
064100*----------------------------------------------------------------*
064200 B263-TEST-STACK-FRAME-LINE-EX.
064300*----------------------------------------------------------------*
064400 EXIT.
064500*
064600*----------------------------------------------------------------*
064700 B300-ACCUMULATE-STATISTICS.
064800*----------------------------------------------------------------*
064900*   TDA002 - ADDED SO THDMPRPT NO LONGER HAS TO WALK THE THREAD
065000*   TABLE A SECOND TIME JUST TO ROLL UP THE STATE COUNTS.
065100*----------------------------------------------------------------*
065200     MOVE ZERO TO WK-C-PARSE-TOTAL-THREADS
065300                  WK-C-PARSE-RUNNABLE-THREADS
065400                  WK-C-PARSE-BLOCKED-THREADS
065500                  WK-C-PARSE-WAITING-THREADS
065600                  WK-C-PARSE-TIMED-WAITING-THREADS
065700                  WK-C-PARSE-TERMINATED-THREADS.
065800     PERFORM B305-ACCUMULATE-ONE-THREAD
065900        THRU B305-ACCUMULATE-ONE-THREAD-EX
066000        VARYING WK-N-THREAD-IDX FROM 1 BY 1
066100        UNTIL WK-N-THREAD-IDX > WK-C-PARSE-THREAD-COUNT.
066200*----------------------------------------------------------------*
066300 B300-ACCUMULATE-STATISTICS-EX.
066400*----------------------------------------------------------------*
066500 EXIT.
066600*
066700*----------------------------------------------------------------*
066800 B305-ACCUMULATE-ONE-THREAD.
066900*----------------------------------------------------------------*
067000     ADD 1 TO WK-C-PARSE-TOTAL-THREADS.
067100     IF THDTHR-JLT-STATE OF
067200        WK-C-PARSE-THREAD-TABLE (WK-N-THREAD-IDX) (1:8)
067300           = C-RUNNABLE-LIT
067400        ADD 1 TO WK-C-PARSE-RUNNABLE-THREADS
067500     END-IF.
067600     IF THDTHR-BLOCKED-YES OF
067700        WK-C-PARSE-THREAD-TABLE (WK-N-THREAD-IDX)
067800        ADD 1 TO WK-C-PARSE-BLOCKED-THREADS
067900     END-IF.
068000     IF THDTHR-JLT-STATE OF
068100        WK-C-PARSE-THREAD-TABLE (WK-N-THREAD-IDX) (1:13)
068200           = C-TIMED-WAIT-LIT
068300        ADD 1 TO WK-C-PARSE-TIMED-WAITING-THREADS
068400     ELSE
068500        IF THDTHR-JLT-STATE OF
068600           WK-C-PARSE-THREAD-TABLE (WK-N-THREAD-IDX) (1:7)
068700              = C-WAITING-LIT
068800           ADD 1 TO WK-C-PARSE-WAITING-THREADS
068900        END-IF
069000     END-IF.
069100     IF THDTHR-JLT-STATE OF
069200        WK-C-PARSE-THREAD-TABLE (WK-N-THREAD-IDX) (1:10)
069300           = C-TERMINATED-LIT
069400        ADD 1 TO WK-C-PARSE-TERMINATED-THREADS                    TDA031  
069500     END-IF.
069600*----------------------------------------------------------------*
069700 B305-ACCUMULATE-ONE-THREAD-EX.
069800*----------------------------------------------------------------*
069900 EXIT.
070000*
070100        EJECT
070200*----------------------------------------------------------------*
070300 C000-CLOSE-CURRENT-THREAD.
070400*----------------------------------------------------------------*
070500*   APPENDS THE WORK COPY OF THE THREAD BEING BUILT TO THE
070600*   OUTPUT TABLE AND RESETS THE OPEN/STACK-SEEN SWITCHES SO THE
070700*   NEXT HEADER LINE STARTS A CLEAN ACCUMULATOR.  A DUMP WITH
070800*   MORE THAN 500 THREADS SIMPLY STOPS TABLING THEM HERE - SEE
070900*   TDA015 FOR THE LAST TIME THIS LIMIT WAS RAISED.
071000*----------------------------------------------------------------*
071100     IF WK-C-PARSE-THREAD-COUNT < 500
071200        ADD 1 TO WK-C-PARSE-THREAD-COUNT
071300        MOVE WK-C-CURRENT-THREAD
071400           TO WK-C-PARSE-THREAD-TABLE (WK-C-PARSE-THREAD-COUNT)
071500     END-IF.
071600     IF U0-ON
071700        PERFORM Y700-DEBUG-DISPLAY
071800           THRU Y700-DEBUG-DISPLAY-EX
071900     END-IF.
072000     SET  WK-C-THREAD-NOT-OPEN              TO TRUE.
072100     SET  WK-C-STACK-LINE-NOT-SEEN          TO TRUE.
072200*----------------------------------------------------------------*
072300 C000-CLOSE-CURRENT-THREAD-EX.
072400*----------------------------------------------------------------*
072500 EXIT.
072600*
072700        EJECT
072800*----------------------------------------------------------------*
072900 Y700-DEBUG-DISPLAY.
073000*----------------------------------------------------------------*
073100*   TRACE LINE FOR THE OVERNIGHT DIAGNOSTIC RUN - ONE LINE PER
073200*   THREAD CLOSED, FLAT-TEXT VIEW OF THE WORK RECORD SO THE JOB
073300*   LOG SHOWS EXACTLY WHAT WAS ABOUT TO GO INTO THE TABLE.
073400*----------------------------------------------------------------*
073500     DISPLAY "THDPARSE TRACE - " WK-C-CURRENT-STACK-TEXT-X (1:80).
073600*----------------------------------------------------------------*
073700 Y700-DEBUG-DISPLAY-EX.
073800*----------------------------------------------------------------*
073900 EXIT.
074000*
074100        EJECT
074200*----------------------------------------------------------------*
074300 Z000-END-PROGRAM-ROUTINE.
074400*----------------------------------------------------------------*
074500     SET  UPSI-SWITCH-0                     TO OFF.
074600*----------------------------------------------------------------*
074700 Z999-END-PROGRAM-ROUTINE-EX.
074800*----------------------------------------------------------------*
074900 EXIT.
075000
